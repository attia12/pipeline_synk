000100*----------------------------------------------------------------*
000200*  ITEMCAT.CPY                                                  *
000300*  HOUSEHOLD ITEM CATALOG RECORD - ONE ROW PER ITEM TYPE         *
000400*  CARRIED ON ITEM-CATALOG-FILE (LINE SEQUENTIAL, LOADED IN      *
000500*  FULL AT START-OF-RUN AND SEARCHED BY ITEM LABEL).  58          *
000550*  BUSINESS BYTES PLUS A 6-BYTE RESERVED PAD, 64 BYTES TOTAL.     *
000600*----------------------------------------------------------------*
000700*    ------------------------------------------------------     *
000800*    CHANGE LOG                                                 *
000900*    DATE     BY   TICKET     DESCRIPTION                       *
001000*    -------- ---- ---------- ------------------------------    *
001100*    03/11/91 RGD  TIC-0014   ORIGINAL LAYOUT.                   *
001200*    07/22/93 LMH  TIC-0207   ADDED IC-TWO-PEOPLE-FLAG FOR       *
001300*                             HEAVY-ITEM TWO-MOVER RULE.         *
001400*    01/09/99 RGD  TIC-0399   Y2K - NO DATE FIELDS ON THIS       *
001500*                             RECORD, REVIEWED, NO CHANGE.       *
001550*    04/23/02 CMB  TIC-0430   ADDED IC-ITEM-CATALOG-NUMERIC-VIEW *
001560*                             REDEFINES FOR THE CATALOG-DUMP     *
001570*                             UTILITY - SPLITS VOLUME/STAIR-TIME *
001580*                             SO A BAD ROW CAN BE PRINTED WITHOUT*
001590*                             BLOWING UP ON THE IMPLIED DECIMAL. *
001600*    ------------------------------------------------------     *
001700 01  IC-ITEM-CATALOG-RECORD.
001800     05  IC-ITEM-LABEL             PIC X(40).
001900     05  IC-ITEM-VOLUME            PIC 9(4)V9(2).
002000     05  IC-MIN-TRUCK-SIZE         PIC 9(3).
002100     05  IC-STAIR-TIME             PIC 9(4)V9(2).
002200     05  IC-BANNED-FLAG            PIC X(1).
002300         88  IC-ITEM-IS-BANNED     VALUE 'Y'.
002400     05  IC-ELEVATOR-FLAG          PIC X(1).
002500         88  IC-NEEDS-ELEVATOR     VALUE 'Y'.
002600     05  IC-TWO-PEOPLE-FLAG        PIC X(1).
002700         88  IC-NEEDS-TWO-MOVERS   VALUE 'Y'.
002800     05  FILLER                    PIC X(6).
002900*
003000*  ALTERNATE NUMERIC-EDIT VIEW OF THE VOLUME/STAIR-TIME PAIR, USED
003100*  BY THE CATALOG-DUMP UTILITY WHEN A REQUEST BOMBS ON A BAD ROW.
003200 01  IC-ITEM-CATALOG-NUMERIC-VIEW REDEFINES IC-ITEM-CATALOG-RECORD.
003300     05  FILLER                    PIC X(40).
003400     05  IC-VOLUME-STAIR-PAIR.
003500         10  IC-VOL-WHOLE          PIC 9(4).
003600         10  IC-VOL-DEC            PIC 9(2).
003700         10  IC-MTS-NUM            PIC 9(3).
003800         10  IC-STAIR-WHOLE        PIC 9(4).
003900         10  IC-STAIR-DEC          PIC 9(2).
004000     05  FILLER                    PIC X(9).
