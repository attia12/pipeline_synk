000100*----------------------------------------------------------------*
000200*  QUOTERES.CPY                                                 *
000300*  QUOTE RESULT RECORD - ONE PER RATING RUN, WRITTEN TO          *
000400*  QUOTE-RESULT-FILE IN THE SAME ORDER AS THE REQUEST WAS READ.  *
000500*----------------------------------------------------------------*
000600*    ------------------------------------------------------     *
000700*    CHANGE LOG                                                 *
000800*    DATE     BY   TICKET     DESCRIPTION                       *
000900*    -------- ---- ---------- ------------------------------    *
001000*    05/02/91 RGD  TIC-0014   ORIGINAL LAYOUT.                   *
001100*    11/01/95 LMH  TIC-0298   ADDED QT-PRE-COMMISSION-COST-AFTER *
001200*                             -DISCOUNT FOR THE LAST-MINUTE      *
001300*                             PROMOTIONAL DISCOUNT.              *
001310*    02/09/01 CMB  TIC-0415   ADDED QT-REF-NUMERIC-VIEW REDEFINES*
001320*                             SO 0550-GENERATE-REFERENCE CAN     *
001330*                             EDIT-CHECK THE SEQUENCE PORTION    *
001340*                             WITHOUT UNSTRINGING QT-REF.        *
001400*    ------------------------------------------------------     *
001500 01  QT-QUOTE-RESULT-RECORD.
001600     05  QT-REF                    PIC X(13).
001700     05  QT-TOTAL-VOLUME           PIC 9(6)V9(2).
001800     05  QT-BASE-PRICE             PIC 9(7)V9(2).
001900     05  QT-HANDLING-COST          PIC 9(7)V9(2).
002000     05  QT-DISTANCE-SURCHARGE     PIC 9(7)V9(2).
002100     05  QT-PRE-COMMISSION-COST    PIC 9(7)V9(2).
002200     05  QT-PRE-COMM-COST-DISC     PIC 9(7)V9(2).
002300     05  QT-POST-COMMISSION-COST   PIC 9(7)V9(2).
002400     05  QT-ESTIMATED-TOTAL-MIN    PIC 9(5).
002500     05  QT-STATUS                 PIC X(10).
002600         88  QT-STATUS-PENDING     VALUE 'PENDING   '.
002700     05  FILLER                    PIC X(15).
002800*
002900*  ALTERNATE NUMERIC-ONLY VIEW OF THE REFERENCE, FOR THE CONTROL
003000*  NUMBER EDIT CHECK IN 0550-GENERATE-REFERENCE.
003100 01  QT-REF-NUMERIC-VIEW REDEFINES QT-REF.
003200     05  QT-REF-PREFIX             PIC X(3).
003300     05  QT-REF-SEQUENCE           PIC 9(10).
