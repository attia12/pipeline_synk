000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RATELM.
000300 AUTHOR.        L M HAWTHORNE.
000400 INSTALLATION.  CONTINENTAL VAN LINES - DATA PROCESSING.
000500 DATE-WRITTEN.  11/01/95.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*    RATELM - LAST-MINUTE ADD-ON LEG QUOTE RATING
001000*
001100*    RATES AN EXPEDITED "LAST MINUTE" LEG BEING APPENDED TO A
001200*    MOVE ALREADY ON THE ROAD.  READS THE AMENDMENT REQUEST OFF
001300*    QUOTE-REQUEST-FILE, PULLS THE EXISTING LAST-MINUTE MOVE
001400*    RECORD IT AMENDS OFF LAST-MINUTE-MOVE-FILE BY MOVE-ID, PRICES
001500*    THE ADD-ON THE SAME WAY RATESTD PRICES A FRESH MOVE EXCEPT
001600*    FOR A DIFFERENT HANDLING-COST BRACKET TABLE AND A FLAT 50%
001700*    PROMOTIONAL DISCOUNT AHEAD OF THE COMMISSION SPLIT, THEN
001800*    REWRITES THE SAME MASTER ROW WITH THE PRICED RESULT.
001900*    ------------------------------------------------------
002000*    CHANGE LOG
002100*    DATE     BY   TICKET     DESCRIPTION
002200*    -------- ---- ---------- ------------------------------
002300*    11/01/95 LMH  TIC-0298   ORIGINAL PROGRAM - LAST-MINUTE
002400*                             ADD-ON LEGS WENT LIVE THIS MONTH.
002500*    04/03/96 LMH  TIC-0311   CORRECTED GROUND-FLOOR BRACKET
002600*                             TABLE - 55-70 ITEM ROWS WERE ONE
002700*                             BRACKET OFF FROM THE RATE CARD.
002800*    02/18/98 CMB  TIC-0340   ESTIMATED-TOTAL-MINUTES ON ADD-ON
002900*                             LEGS NOW USES TOTAL-FLOORS TIMES TEN
003000*                             RATHER THAN THE STANDARD TRAVEL-TIME
003100*                             FORMULA - DISPATCH HAS NO NEW ETA
003200*                             FROM THE CARRIER ON A LATE ADD-ON.
003300*    01/11/99 RGD  TIC-0399   Y2K - LM-LAST-RATED-DATE ALREADY
003400*                             CCYYMMDD, REVIEWED, NO CHANGE.
003450*    11/03/03 CMB  TIC-0455   CONVERTED THE 0200 TOP-LEVEL CALL
003460*                             CHAIN TO PERFORM...THRU FOR AUDIT-
003470*                             TRAIL CONSISTENCY WITH RATESTD.
003480*                             NO RATE-CARD CHANGE.
003490*    09/19/06 CMB  TIC-0478   THE 0100 CALL TO 0200-RATE-ONE-
003491*                             AMENDMENT NEVER CARRIED THE THRU
003492*                             0200-EXIT RANGE, SO THE SKIP-NON-
003493*                             LAST-MINUTE GO TO FELL OUT OF THE
003494*                             PERFORMED RANGE INSTEAD OF RETURNING
003495*                             TO THE MAIN LOOP.  ADDED THRU 0200-
003496*                             EXIT TO MATCH RATESTD'S FIX UNDER
003497*                             THE SAME TICKET.
003498*    ------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-370.
003900 OBJECT-COMPUTER.   IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004250*  LAST-MINUTE-MOVE-FILE IS THE ONLY INDEXED FILE THIS PROGRAM
004260*  TOUCHES - THE OTHER TWO ARE LINE SEQUENTIAL LIKE RATESTD'S.
004300 FILE-CONTROL.
004400     SELECT QUOTE-REQUEST-FILE   ASSIGN TO QUOTEREQ
004500                                 ORGANIZATION IS LINE SEQUENTIAL
004600                                 FILE STATUS  IS WS-REQUEST-STATUS.
004700     SELECT ADMIN-CONFIG-FILE    ASSIGN TO ADMINCFG
004800                                 ORGANIZATION IS LINE SEQUENTIAL
004900                                 FILE STATUS  IS WS-CONFIG-STATUS.
005000     SELECT LAST-MINUTE-MOVE-FILE ASSIGN TO LASTMIN
005100                                 ORGANIZATION IS INDEXED
005200                                 ACCESS MODE  IS RANDOM
005300                                 RECORD KEY   IS LM-MOVE-ID
005400                                 FILE STATUS  IS WS-MOVE-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  QUOTE-REQUEST-FILE.
005800 COPY QUOTEREQ.
005900 FD  ADMIN-CONFIG-FILE.
006000 COPY ADMCFG.
006100 FD  LAST-MINUTE-MOVE-FILE.
006200 COPY LMMOVE.
006300 WORKING-STORAGE SECTION.
006350*  STANDARD FILE-STATUS BYTES, ONE PER SELECT ABOVE.  WS-MOVE-
006360*  NOT-FOUND (23) IS THE INDEXED-FILE "RECORD NOT FOUND" STATUS,
006370*  DISTINCT FROM THE "00" OK STATUS OTHER 88S USE.
006400 01  WS-REQUEST-STATUS          PIC X(2) VALUE '00'.
006500     88  WS-REQUEST-OK          VALUE '00'.
006600     88  WS-REQUEST-EOF         VALUE '10'.
006700 01  WS-CONFIG-STATUS           PIC X(2) VALUE '00'.
006800     88  WS-CONFIG-OK           VALUE '00'.
006900 01  WS-MOVE-STATUS             PIC X(2) VALUE '00'.
007000     88  WS-MOVE-OK             VALUE '00'.
007100     88  WS-MOVE-NOT-FOUND      VALUE '23'.
007150*  END-OF-REQUEST-FILE SWITCH - TESTED BY THE 0200 PERFORM/UNTIL.
007200 01  WS-EOF-SW                  PIC X(1) VALUE 'N'.
007300     88  WS-NO-MORE-REQUESTS    VALUE 'Y'.
007350*  SET BY ANY EDIT IN 0210/0220/0230 - SEE 0200'S BANNER.
007400 01  WS-REJECT-SW               PIC X(1) VALUE 'N'.
007500     88  WS-REQUEST-REJECTED    VALUE 'Y'.
007600*
007700 01  WS-COMMISSION-RATE         PIC 9V9(4) VALUE ZERO.
007710*
007720*  DIGIT-BROKEN-OUT VIEW OF THE COMMISSION RATE, USED BY THE
007730*  START-OF-RUN CONTROL DISPLAY THAT ECHOES THE RATE IN EFFECT.
007740 01  WS-COMMISSION-RATE-EDIT REDEFINES WS-COMMISSION-RATE.
007750     05  WS-CRE-WHOLE           PIC 9.
007760     05  WS-CRE-FRACTION        PIC 9(4).
007800*
007900*  ACCUMULATORS REBUILT FROM ZERO ON EVERY AMENDMENT PROCESSED.
008000 01  WS-TOTAL-VOLUME            PIC 9(6)V9(2) VALUE ZERO.
008100 01  WS-MAX-MIN-TRUCK-SIZE      PIC 9(3)      VALUE ZERO.
008200 01  WS-TOTAL-ITEMS             PIC 9(5)      VALUE ZERO.
008300 01  WS-TOTAL-STAIR-SECONDS     PIC 9(7)V9(2) VALUE ZERO.
008400 01  WS-TOTAL-FLOORS            PIC 9(3)      VALUE ZERO.
008500*
008600 01  WS-BASE-PRICE              PIC 9(7)V9(2) VALUE ZERO.
008610*
008620*  WHOLE/CENTS VIEW OF THE BASE PRICE, USED BY THE EXCEPTION LOG
008630*  DISPLAY WHEN THE TRUCK-SIZE CHECK REJECTS AN OVERSIZE LOAD.
008640 01  WS-BASE-PRICE-EDIT REDEFINES WS-BASE-PRICE.
008650     05  WS-BPE-WHOLE           PIC 9(7).
008660     05  WS-BPE-CENTS           PIC 9(2).
008700 01  WS-HANDLING-COST           PIC 9(7)V9(2) VALUE ZERO.
008800 01  WS-HANDLING-MINUTES        PIC 9(7)V9(2) VALUE ZERO.
008900 01  WS-FIRST-FLOOR-RATE        PIC 9(4)V9(3) VALUE ZERO.
009000 01  WS-ADDL-FLOOR-RATE         PIC 9(4)V9(3) VALUE ZERO.
009100 01  WS-DISTANCE-SURCHARGE      PIC 9(7)V9(2) VALUE ZERO.
009200 01  WS-PRE-COMMISSION-COST     PIC 9(7)V9(2) VALUE ZERO.
009300 01  WS-PRE-COMM-COST-DISC      PIC 9(7)V9(2) VALUE ZERO.
009400 01  WS-POST-COMMISSION-COST    PIC 9(7)V9(2) VALUE ZERO.
009500 01  WS-ESTIMATED-TOTAL-MINUTES PIC 9(5) VALUE ZERO.
009600*
009700*  TRUCK-MIX SEARCH WORK AREA - SAME BRUTE-FORCE MINIMIZATION
009800*  RATESTD USES, THE RULE IS IDENTICAL FOR BOTH RATING UNITS.
009900 77  WS-NUM-LARGE               PIC 9(4) COMP VALUE ZERO.
010000 77  WS-NUM-SMALL               PIC 9(4) COMP VALUE ZERO.
010100 77  WS-MAX-NUM-LARGE           PIC 9(4) COMP VALUE ZERO.
010200 01  WS-TRIAL-COST              PIC 9(7)V9(2) VALUE ZERO.
010300 01  WS-BEST-COST               PIC 9(7)V9(2) VALUE ZERO.
010400 01  WS-REMAINING-VOLUME        PIC S9(7)V9(2) VALUE ZERO.
010500*
010600*  CEILING-DIVISION WORK AREA - SEE RATESTD FOR THE SAME IDIOM.
010700 77  WS-CEIL-DIVIDEND           PIC 9(9)V9(4) VALUE ZERO.
010800 77  WS-CEIL-DIVISOR            PIC 9(9)V9(4) VALUE ZERO.
010900 77  WS-CEIL-QUOTIENT           PIC 9(9) COMP VALUE ZERO.
011000 77  WS-CEIL-REMAINDER          PIC 9(9)V9(4) VALUE ZERO.
011100*
011200*  LAST-MINUTE GROUND-FLOOR HANDLING-COST BRACKET TABLE, SEARCHED
011300*  SERIALLY - FIRST BRACKET CEILING THAT THE ITEM COUNT DOES NOT
011400*  EXCEED WINS.  LOADED BY VALUE, NOT READ FROM A FILE.
011500 01  WS-GROUND-BRACKET-TABLE.
011600     05  FILLER PIC X(9) VALUE '015001000'.
011700     05  FILLER PIC X(9) VALUE '020001500'.
011800     05  FILLER PIC X(9) VALUE '025002000'.
011900     05  FILLER PIC X(9) VALUE '030002500'.
012000     05  FILLER PIC X(9) VALUE '035004500'.
012100     05  FILLER PIC X(9) VALUE '040006000'.
012200     05  FILLER PIC X(9) VALUE '045007000'.
012300     05  FILLER PIC X(9) VALUE '050010000'.
012400     05  FILLER PIC X(9) VALUE '055012000'.
012500     05  FILLER PIC X(9) VALUE '060020000'.
012600     05  FILLER PIC X(9) VALUE '065026000'.
012700     05  FILLER PIC X(9) VALUE '070040000'.
012800 01  WS-GROUND-BRACKET-REDEF REDEFINES WS-GROUND-BRACKET-TABLE.
012900     05  WS-GB-ENTRY OCCURS 12 TIMES INDEXED BY WS-GB-IX.
013000         10  WS-GB-CEILING      PIC 9(3).
013100         10  WS-GB-RATE         PIC 9(3)V9(3).
013200*
013300*  LAST-MINUTE UPPER-FLOOR HANDLING-COST BRACKET TABLES.  FIRST
013400*  TABLE PRICES THE FIRST FLOOR, SECOND PRICES EACH FLOOR AFTER
013500*  THE FIRST.  SAME SERIAL SEARCH, SAME "FIRST CEILING NOT
013600*  EXCEEDED WINS" RULE.
013700 01  WS-FIRST-FLOOR-BRACKET-TABLE.
013800     05  FILLER PIC X(9) VALUE '010003000'.
013900     05  FILLER PIC X(9) VALUE '020004375'.
014000     05  FILLER PIC X(9) VALUE '030011500'.
014100     05  FILLER PIC X(9) VALUE '040015000'.
014200     05  FILLER PIC X(9) VALUE '050020000'.
014300     05  FILLER PIC X(9) VALUE '060034540'.
014400     05  FILLER PIC X(9) VALUE '070064740'.
014500 01  WS-FIRST-FLOOR-BRACKET-REDEF REDEFINES WS-FIRST-FLOOR-BRACKET-TABLE.
014600     05  WS-FFB-ENTRY OCCURS 7 TIMES INDEXED BY WS-FFB-IX.
014700         10  WS-FFB-CEILING     PIC 9(3).
014800         10  WS-FFB-RATE        PIC 9(3)V9(3).
014900 01  WS-ADDL-FLOOR-BRACKET-TABLE.
015000     05  FILLER PIC X(9) VALUE '010003000'.
015100     05  FILLER PIC X(9) VALUE '020005000'.
015200     05  FILLER PIC X(9) VALUE '030010000'.
015300     05  FILLER PIC X(9) VALUE '040014400'.
015400     05  FILLER PIC X(9) VALUE '050021000'.
015500     05  FILLER PIC X(9) VALUE '060034500'.
015600     05  FILLER PIC X(9) VALUE '070124500'.
015700 01  WS-ADDL-FLOOR-BRACKET-REDEF REDEFINES WS-ADDL-FLOOR-BRACKET-TABLE.
015800     05  WS-AFB-ENTRY OCCURS 7 TIMES INDEXED BY WS-AFB-IX.
015900         10  WS-AFB-CEILING     PIC 9(3).
016000         10  WS-AFB-RATE        PIC 9(3)V9(3).
016100 01  WS-BRACKET-FOUND-SW        PIC X(1) VALUE 'N'.
016200     88  WS-BRACKET-FOUND       VALUE 'Y'.
016300*
016400*----------------------------------------------------------------
016410*  LINKAGE AREA PASSED TO ITEMVAL BY CALL - SAME COPY, SAME
016420*  FUNCTION/RETURN-CODE CONVENTION AS RATESTD USES.  SEE ITEMVAL
016430*  FOR THE FULL DESCRIPTION OF THE FUNCTION CODE.
016440*----------------------------------------------------------------
016500 01  WS-ITEMVAL-FUNCTION        PIC X(1).
016600 01  WS-ITEMVAL-RETURN-CODE     PIC X(2).
016700     88  WS-ITEMVAL-OK          VALUE '00'.
016800     88  WS-ITEMVAL-UNKNOWN     VALUE '01'.
016850*  SAME SHARED REQUEST/RESPONSE AREA AS RATESTD.
016900 01  WS-ITEMVAL-AREA.
017000     05  WS-IV-ITEM-COUNT       PIC 9(3).
017010     05  WS-IV-TOTAL-VOLUME     PIC 9(6)V9(2).
017020     05  WS-IV-MAX-MIN-TRUCK-SIZE PIC 9(3).
017030     05  WS-IV-TOTAL-ITEMS      PIC 9(5).
017040     05  WS-IV-DUPLICATE-SW     PIC X(1).
017050*    WS-IV-LINE-ITEMS MUST STAY LAST - OCCURS DEPENDING ON TABLE.
017100     05  WS-IV-LINE-ITEMS OCCURS 1 TO 50 TIMES
017200             DEPENDING ON WS-IV-ITEM-COUNT
017300             INDEXED BY WS-IV-IX.
017400         10  WS-IV-ITEM-LABEL   PIC X(40).
017500         10  WS-IV-QUANTITY     PIC 9(4).
017600         10  WS-IV-STAIR-TIME   PIC 9(6).
018100 PROCEDURE DIVISION.
018110*----------------------------------------------------------------
018120* 0100-MAIN-CONTROL OPENS THE THREE FILES (THE MOVE MASTER IS
018130* I-O SINCE 0600 REWRITES IT), PRIMES THE ADMIN CONFIG, THE
018140* BRACKET TABLES AND THE FIRST REQUEST, THEN DRIVES 0200 ONCE
018150* PER AMENDMENT UNTIL QUOTE-REQUEST-FILE IS EXHAUSTED.
018160*----------------------------------------------------------------
018200 0100-MAIN-CONTROL.
018300     OPEN INPUT QUOTE-REQUEST-FILE
018400          INPUT ADMIN-CONFIG-FILE
018500          I-O   LAST-MINUTE-MOVE-FILE.
018600     IF NOT WS-REQUEST-OK OR NOT WS-CONFIG-OK OR NOT WS-MOVE-OK
018700         DISPLAY 'RATELM - OPEN FAILED - REQUEST '
018800             WS-REQUEST-STATUS ' CONFIG ' WS-CONFIG-STATUS
018900             ' MOVE ' WS-MOVE-STATUS
019000         GO TO 0190-MAIN-CONTROL-EXIT.
019100     PERFORM 0110-READ-ADMIN-CONFIG.
019200     PERFORM 0130-LOAD-BRACKET-TABLES.
019300     PERFORM 0120-READ-QUOTE-REQUEST.
019400     PERFORM 0200-RATE-ONE-AMENDMENT THRU 0200-EXIT
019500         UNTIL WS-NO-MORE-REQUESTS.
019600 0190-MAIN-CONTROL-EXIT.
019650*    SAFE TO REACH VIA THE GO TO ON AN OPEN FAILURE - CLOSE ON A
019660*    FILE THAT NEVER OPENED IS A NO-OP.
019700     CLOSE QUOTE-REQUEST-FILE ADMIN-CONFIG-FILE LAST-MINUTE-MOVE-FILE.
019800     STOP RUN.
019900*
019910*----------------------------------------------------------------
019920* 0110-READ-ADMIN-CONFIG PULLS THE SINGLE COMMISSION-RATE ROW -
019930* SAME CONFIG FILE AND SAME LAYOUT RATESTD READS.
019940*----------------------------------------------------------------
020000 0110-READ-ADMIN-CONFIG.
020100     READ ADMIN-CONFIG-FILE
020200         AT END
020300             DISPLAY 'RATELM - ADMIN-CONFIG-FILE IS EMPTY'
020400             MOVE '99' TO WS-CONFIG-STATUS.
020500     IF WS-CONFIG-OK
020600         MOVE AC-COMMISSION-RATE TO WS-COMMISSION-RATE.
020700*
020800*    THE BRACKET TABLES ABOVE ARE BUILT AS VALUE CLAUSES AT
020900*    COMPILE TIME - THIS PARAGRAPH IS A NO-OP HOOK LEFT IN PLACE
021000*    IN CASE THE RATE CARD EVER MOVES TO A LOADABLE TABLE FILE.
021100 0130-LOAD-BRACKET-TABLES.
021200     CONTINUE.
021300*
021310*----------------------------------------------------------------
021320* 0120-READ-QUOTE-REQUEST PRIMES/ADVANCES THE REQUEST FILE - SAME
021330* SHARED QUOTE-REQUEST-FILE RATESTD READS.  A NON-LAST-MINUTE
021340* MODE RECORD ON THIS FILE IS NOT AN ERROR, IT IS SIMPLY OUT OF
021350* SCOPE FOR THIS RUN-UNIT (SEE 0200 BELOW).
021360*----------------------------------------------------------------
021400 0120-READ-QUOTE-REQUEST.
021500     READ QUOTE-REQUEST-FILE
021600         AT END
021700             SET WS-NO-MORE-REQUESTS TO TRUE.
021800*
021810*----------------------------------------------------------------
021820* 0200-RATE-ONE-AMENDMENT IS THE PER-AMENDMENT DISPATCH PARAGRAPH.
021830* A REQUEST WHOSE MODE IS NOT LAST-MINUTE IS SKIPPED OUTRIGHT -
021840* THIS UNIT ONLY RATES ADD-ON LEGS, RATESTD OWNS EVERYTHING ELSE
021850* ON THE SAME REQUEST FILE.  WORK FIELDS ARE ZEROED FIRST FOR THE
021860* SAME REASON AS RATESTD'S 0200 - NO CARRYOVER BETWEEN REQUESTS.
021870*----------------------------------------------------------------
021900 0200-RATE-ONE-AMENDMENT.
022000     MOVE 'N' TO WS-REJECT-SW.
022100     MOVE ZERO TO WS-TOTAL-VOLUME WS-MAX-MIN-TRUCK-SIZE
022200                  WS-TOTAL-ITEMS WS-TOTAL-STAIR-SECONDS
022300                  WS-TOTAL-FLOORS WS-BASE-PRICE
022400                  WS-HANDLING-COST WS-DISTANCE-SURCHARGE
022500                  WS-PRE-COMMISSION-COST WS-PRE-COMM-COST-DISC
022600                  WS-POST-COMMISSION-COST
022700                  WS-ESTIMATED-TOTAL-MINUTES.
022800     IF NOT QR-MODE-LAST-MINUTE
022900         DISPLAY 'RATELM - SKIPPING NON-LAST-MINUTE REQUEST'
023000         GO TO 0200-EXIT.
023100     PERFORM 0210-VALIDATE-AMENDMENT THRU 0210-EXIT.
023200     IF NOT WS-REQUEST-REJECTED
023300         PERFORM 0220-CALL-ITEM-VALIDATION THRU 0220-EXIT.
023350     IF NOT WS-REQUEST-REJECTED
023400         PERFORM 0230-VALIDATE-TRUCK-SIZE.
023500     IF NOT WS-REQUEST-REJECTED
023600         PERFORM 0300-COMPUTE-BASE-PRICE THRU 0300-EXIT
023700         PERFORM 0400-COMPUTE-HANDLING-COST THRU 0400-EXIT
023800         PERFORM 0450-COMPUTE-DISTANCE-SURCHARGE
023900         PERFORM 0500-COMPUTE-COMMISSION-SPLIT
024000         PERFORM 0520-COMPUTE-ESTIMATED-MINUTES
024100         PERFORM 0600-REWRITE-MOVE-MASTER
024200     ELSE
024300         DISPLAY 'RATELM - AMENDMENT REJECTED - MOVE-ID '
024400             QR-AMEND-MOVE-ID.
024500 0200-EXIT.
024600     PERFORM 0120-READ-QUOTE-REQUEST.
024700*
024710*----------------------------------------------------------------
024720* 0210-VALIDATE-AMENDMENT - FRONT-DOOR EDIT FOR AN ADD-ON LEG.
024730* THE DESTINATION, STOPOVER AND DEST-STOPOVER ADDRESSES ALL HAVE
024740* TO BE PRESENT, AND THE MOVE-ID HAS TO MATCH A ROW ALREADY ON
024750* LAST-MINUTE-MOVE-FILE - THERE IS NO SUCH THING AS A LAST-MINUTE
024760* AMENDMENT TO A MOVE THAT WAS NEVER QUOTED IN THE FIRST PLACE.
024770*----------------------------------------------------------------
024800 0210-VALIDATE-AMENDMENT.
024900     IF QR-DESTINATION-ADDRESS = SPACES
025000         OR QR-STOPOVER-ADDRESS = SPACES
025100         OR QR-DEST-STOPOVER-ADDRESS = SPACES
025200         SET WS-REQUEST-REJECTED TO TRUE
025300         DISPLAY 'RATELM - DESTINATION/STOPOVER ADDRESS MISSING'
025400         GO TO 0210-EXIT.
025500     MOVE QR-AMEND-MOVE-ID TO LM-MOVE-ID.
025600     READ LAST-MINUTE-MOVE-FILE
025700         INVALID KEY
025800             SET WS-REQUEST-REJECTED TO TRUE
025900             DISPLAY 'RATELM - NO EXISTING MOVE FOR ID '
026000                 QR-AMEND-MOVE-ID.
026100 0210-EXIT.
026200     EXIT.
026300*
026310*----------------------------------------------------------------
026320* 0220-CALL-ITEM-VALIDATION - SAME CALL CONVENTION RATESTD USES.
026330* NOTE WS-TOTAL-FLOORS HERE COMBINES LM-SOURCE-FLOORS (CARRIED ON
026340* THE ORIGINAL MOVE MASTER) WITH QR-DEST-FLOORS (THE NEW STOP ON
026350* THE AMENDMENT) - THE SOURCE END OF AN ADD-ON LEG NEVER CHANGES.
026360*----------------------------------------------------------------
026400 0220-CALL-ITEM-VALIDATION.
026500     MOVE QR-ITEM-COUNT TO WS-IV-ITEM-COUNT.
026600     PERFORM VARYING WS-IV-IX FROM 1 BY 1
026700         UNTIL WS-IV-IX > QR-ITEM-COUNT
026800         MOVE QRL-ITEM-LABEL (WS-IV-IX) TO WS-IV-ITEM-LABEL (WS-IV-IX)
026900         MOVE QRL-QUANTITY (WS-IV-IX)   TO WS-IV-QUANTITY (WS-IV-IX).
027000     MOVE 'V' TO WS-ITEMVAL-FUNCTION.
027100     CALL 'ITEMVAL' USING WS-ITEMVAL-FUNCTION
027200                          WS-ITEMVAL-RETURN-CODE
027300                          WS-ITEMVAL-AREA.
027400     IF NOT WS-ITEMVAL-OK
027500         SET WS-REQUEST-REJECTED TO TRUE
027600         DISPLAY 'RATELM - ITEM VALIDATION REJECTED AMENDMENT, RC '
027700             WS-ITEMVAL-RETURN-CODE
027800         GO TO 0220-EXIT.
027900     MOVE WS-IV-TOTAL-VOLUME       TO WS-TOTAL-VOLUME.
028000     MOVE WS-IV-MAX-MIN-TRUCK-SIZE TO WS-MAX-MIN-TRUCK-SIZE.
028100     MOVE WS-IV-TOTAL-ITEMS        TO WS-TOTAL-ITEMS.
028200     COMPUTE WS-TOTAL-FLOORS = LM-SOURCE-FLOORS + QR-DEST-FLOORS.
028300     PERFORM VARYING WS-IV-IX FROM 1 BY 1
028400         UNTIL WS-IV-IX > QR-ITEM-COUNT
028500         MOVE WS-IV-STAIR-TIME (WS-IV-IX) TO QRL-STAIR-TIME (WS-IV-IX)
028600         COMPUTE WS-TOTAL-STAIR-SECONDS =
028700             WS-TOTAL-STAIR-SECONDS + WS-IV-STAIR-TIME (WS-IV-IX).
028800 0220-EXIT.
028900     EXIT.
029000*
029010*----------------------------------------------------------------
029020* 0230-VALIDATE-TRUCK-SIZE - SAME 20 CU.M CEILING AS RATESTD.
029030*----------------------------------------------------------------
029100 0230-VALIDATE-TRUCK-SIZE.
029200     IF WS-MAX-MIN-TRUCK-SIZE > 20
029300         SET WS-REQUEST-REJECTED TO TRUE
029400         DISPLAY 'RATELM - NO TRUCK LARGE ENOUGH FOR THIS LOAD'.
029500*
029600*----------------------------------------------------------------
029700* BUSINESS RULE - TRUCK SELECTION / BASE PRICE.  IDENTICAL RULE
029800* TO RATESTD - SEE THAT PROGRAM'S COPY OF THIS PARAGRAPH FOR THE
029900* RATE-CARD COMMENTARY.
030000*----------------------------------------------------------------
030100 0300-COMPUTE-BASE-PRICE.
030200     IF WS-TOTAL-VOLUME = ZERO
030300         MOVE ZERO TO WS-BASE-PRICE
030400         GO TO 0300-EXIT.
030450*    SEE RATESTD 0300 FOR WHY AN OVERSIZE ITEM FORCES AN
030460*    ALL-LARGE-TRUCK MIX.
030500     IF WS-MAX-MIN-TRUCK-SIZE > 12
030600         MOVE WS-TOTAL-VOLUME TO WS-CEIL-DIVIDEND
030700         MOVE 20              TO WS-CEIL-DIVISOR
030800         PERFORM 0310-CEILING-DIVIDE
030900         COMPUTE WS-BASE-PRICE ROUNDED =
031000             WS-CEIL-QUOTIENT * 129.70
031100         GO TO 0300-EXIT.
031200     MOVE WS-TOTAL-VOLUME TO WS-CEIL-DIVIDEND.
031300     MOVE 20              TO WS-CEIL-DIVISOR.
031400     PERFORM 0310-CEILING-DIVIDE.
031500     MOVE WS-CEIL-QUOTIENT TO WS-MAX-NUM-LARGE.
031600     MOVE 999999.99        TO WS-BEST-COST.
031700     PERFORM 0320-TRY-ONE-TRUCK-MIX
031800         VARYING WS-NUM-LARGE FROM ZERO BY 1
031900         UNTIL WS-NUM-LARGE > WS-MAX-NUM-LARGE.
032000     MOVE WS-BEST-COST TO WS-BASE-PRICE.
032100 0300-EXIT.
032200     EXIT.
032300*
032310*----------------------------------------------------------------
032320* 0310-CEILING-DIVIDE - SAME SHARED UTILITY AS RATESTD.  CALLED
032330* FROM 0300, 0320 AND 0520 IN THIS PROGRAM.
032340*----------------------------------------------------------------
032400 0310-CEILING-DIVIDE.
032500     DIVIDE WS-CEIL-DIVIDEND BY WS-CEIL-DIVISOR
032600         GIVING WS-CEIL-QUOTIENT
032700         REMAINDER WS-CEIL-REMAINDER.
032800     IF WS-CEIL-REMAINDER > ZERO
032900         ADD 1 TO WS-CEIL-QUOTIENT.
033000*
033010*----------------------------------------------------------------
033020* 0320-TRY-ONE-TRUCK-MIX - IDENTICAL BRUTE-FORCE STEP TO RATESTD.
033030*----------------------------------------------------------------
033100 0320-TRY-ONE-TRUCK-MIX.
033200     COMPUTE WS-REMAINING-VOLUME =
033300         WS-TOTAL-VOLUME - (WS-NUM-LARGE * 20).
033400     IF WS-REMAINING-VOLUME NOT > ZERO
033500         MOVE ZERO TO WS-NUM-SMALL
033600     ELSE
033700         MOVE WS-REMAINING-VOLUME TO WS-CEIL-DIVIDEND
033800         MOVE 12                  TO WS-CEIL-DIVISOR
033900         PERFORM 0310-CEILING-DIVIDE
034000         MOVE WS-CEIL-QUOTIENT TO WS-NUM-SMALL.
034100     COMPUTE WS-TRIAL-COST ROUNDED =
034200         (WS-NUM-LARGE * 129.70) + (WS-NUM-SMALL * 107.91).
034300     IF WS-TRIAL-COST < WS-BEST-COST
034400         MOVE WS-TRIAL-COST TO WS-BEST-COST.
034500*
034600*----------------------------------------------------------------
034700* BUSINESS RULE - HANDLING COST, LAST-MINUTE BRACKET TABLES.  THE
034800* GROUND-FLOOR TABLE APPLIES WHEN THE ADD-ON HAS NO FLOORS AT
034900* EITHER END; OTHERWISE THE FIRST-FLOOR AND ADDITIONAL-FLOOR
035000* TABLES ARE COMBINED.  ANY ITEM COUNT PAST THE LAST BRACKET
035100* CEILING (70) DEFAULTS TO 49.80 PER THE RATE CARD.
035200*----------------------------------------------------------------
035300 0400-COMPUTE-HANDLING-COST.
035350*    THE LAST-MINUTE NO-CHARGE THRESHOLD (UNDER 15 ITEMS, GROUND
035360*    FLOOR) IS HIGHER THAN RATESTD'S (UNDER 10 ITEMS) - AN ADD-ON
035370*    LEG IS ALREADY BEING CHARGED THE FLAT PROMOTIONAL RATE, SO
035380*    THE FREE-HANDLING BAND WAS WIDENED WHEN LAST-MINUTE LEGS
035390*    WENT LIVE, PER TIC-0298.
035400     IF WS-TOTAL-FLOORS = ZERO AND WS-TOTAL-ITEMS < 15
035500         MOVE ZERO TO WS-HANDLING-COST
035600         GO TO 0400-EXIT.
035700     COMPUTE WS-HANDLING-MINUTES ROUNDED =
035800         WS-TOTAL-STAIR-SECONDS / 60.
035900     IF WS-TOTAL-FLOORS = ZERO
036000         PERFORM 0410-LOOK-UP-GROUND-RATE
036100         COMPUTE WS-HANDLING-COST ROUNDED =
036200             WS-FIRST-FLOOR-RATE * WS-HANDLING-MINUTES
036300     ELSE
036400         PERFORM 0420-LOOK-UP-UPPER-FLOOR-RATES
036500         COMPUTE WS-HANDLING-COST ROUNDED =
036600             (WS-FIRST-FLOOR-RATE * WS-HANDLING-MINUTES) +
036700             (WS-ADDL-FLOOR-RATE * WS-HANDLING-MINUTES *
036800                 (WS-TOTAL-FLOORS - 1)).
036900 0400-EXIT.
037000     EXIT.
037100*
037110*----------------------------------------------------------------
037120* 0410-LOOK-UP-GROUND-RATE SEARCHES THE 12-ROW GROUND-FLOOR TABLE
037130* FOR THE FIRST CEILING THE ITEM COUNT DOES NOT EXCEED.  WS-
037140* BRACKET-FOUND-SW IS SET BUT NOT TESTED BY THE CALLER TODAY -
037150* IT IS CARRIED FOR A FUTURE EXCEPTION REPORT ON AN OVER-TABLE
037160* ITEM COUNT, SEE THE AT-END DEFAULT BELOW IN THE MEANTIME.
037170*----------------------------------------------------------------
037200 0410-LOOK-UP-GROUND-RATE.
037300     MOVE 'N' TO WS-BRACKET-FOUND-SW.
037400     SET WS-GB-IX TO 1.
037500     SEARCH WS-GB-ENTRY
037600         AT END
037700             MOVE 49.80 TO WS-FIRST-FLOOR-RATE
037800         WHEN WS-TOTAL-ITEMS NOT > WS-GB-CEILING (WS-GB-IX)
037900             MOVE WS-GB-RATE (WS-GB-IX) TO WS-FIRST-FLOOR-RATE
038000             SET WS-BRACKET-FOUND TO TRUE.
038100*
038110*----------------------------------------------------------------
038120* 0420-LOOK-UP-UPPER-FLOOR-RATES SEARCHES BOTH THE FIRST-FLOOR
038130* AND ADDITIONAL-FLOOR TABLES.  EACH SEARCH IS INDEPENDENT - AN
038140* ITEM COUNT PAST BOTH TABLES' LAST CEILING DEFAULTS BOTH RATES
038150* TO THE SAME 49.80 CAP AS THE GROUND-FLOOR TABLE.
038160*----------------------------------------------------------------
038200 0420-LOOK-UP-UPPER-FLOOR-RATES.
038300     SET WS-FFB-IX TO 1.
038400     SEARCH WS-FFB-ENTRY
038500         AT END
038600             MOVE 49.80 TO WS-FIRST-FLOOR-RATE
038700         WHEN WS-TOTAL-ITEMS NOT > WS-FFB-CEILING (WS-FFB-IX)
038800             MOVE WS-FFB-RATE (WS-FFB-IX) TO WS-FIRST-FLOOR-RATE.
038900     SET WS-AFB-IX TO 1.
039000     SEARCH WS-AFB-ENTRY
039100         AT END
039200             MOVE 49.80 TO WS-ADDL-FLOOR-RATE
039300         WHEN WS-TOTAL-ITEMS NOT > WS-AFB-CEILING (WS-AFB-IX)
039400             MOVE WS-AFB-RATE (WS-AFB-IX) TO WS-ADDL-FLOOR-RATE.
039500*
039600*----------------------------------------------------------------
039700* BUSINESS RULE - DISTANCE SURCHARGE.  IDENTICAL RULE TO RATESTD.
039800*----------------------------------------------------------------
039900 0450-COMPUTE-DISTANCE-SURCHARGE.
040000     IF QR-DISTANCE-KM > 20
040100         COMPUTE WS-DISTANCE-SURCHARGE ROUNDED =
040200             2.60 * QR-DISTANCE-KM
040300     ELSE
040400         MOVE ZERO TO WS-DISTANCE-SURCHARGE.
040500*
040600*----------------------------------------------------------------
040700* BUSINESS RULE - PROMOTIONAL DISCOUNT AND COMMISSION SPLIT.
040800* EVERY LAST-MINUTE QUOTE TAKES A FLAT 50% CUT BEFORE THE
040900* PLATFORM COMMISSION IS APPLIED - THERE IS NO CONDITION ON THIS
041000* DISCOUNT, IT IS NOT NEGOTIATED PER MOVE.
041100*----------------------------------------------------------------
041200 0500-COMPUTE-COMMISSION-SPLIT.
041300     COMPUTE WS-PRE-COMMISSION-COST ROUNDED =
041400         WS-BASE-PRICE + WS-HANDLING-COST + WS-DISTANCE-SURCHARGE.
041450*    QT-PRE-COMMISSION-COST (UNDISCOUNTED) AND QT-PRE-COMM-COST-
041460*    DISC (AFTER THE 50% CUT) ARE BOTH CARRIED TO THE OUTPUT
041470*    RECORD SO THE STATEMENT PRINTS SHOW THE PROMOTIONAL SAVING.
041500     COMPUTE WS-PRE-COMM-COST-DISC ROUNDED =
041600         WS-PRE-COMMISSION-COST * 0.5.
041700     COMPUTE WS-POST-COMMISSION-COST ROUNDED =
041800         WS-PRE-COMM-COST-DISC * (1 - WS-COMMISSION-RATE).
041900*
042000*----------------------------------------------------------------
042100* ESTIMATED-TOTAL-MINUTES ON AN ADD-ON LEG IS CEILING OF THE TOTAL
042200* CARRY/STAIR TIME (SECONDS) PLUS TEN MINUTES PER FLOOR - THE
042300* CARRIER GIVES NO REVISED TRAVEL ETA ON A LATE ADD-ON.
042400*----------------------------------------------------------------
042500 0520-COMPUTE-ESTIMATED-MINUTES.
042550*    NO /60 HERE - UNLIKE THE STANDARD-QUOTE ESTIMATE, THE
042560*    LAST-MINUTE ESTIMATE IS STAIR-SECONDS PLUS 10 MINUTES A
042570*    FLOOR, NOT STAIR-MINUTES.  DO NOT "FIX" THIS TO MATCH
042580*    RATESTD - CONFIRMED WITH RATING DESK, TIC-0340.
042600     MOVE WS-TOTAL-STAIR-SECONDS TO WS-CEIL-DIVIDEND.
042700     MOVE 1                      TO WS-CEIL-DIVISOR.
042800     PERFORM 0310-CEILING-DIVIDE.
042900     COMPUTE WS-ESTIMATED-TOTAL-MINUTES =
043000         WS-CEIL-QUOTIENT + (WS-TOTAL-FLOORS * 10).
043100*
043110*----------------------------------------------------------------
043120* 0600-REWRITE-MOVE-MASTER OVERLAYS THE PRICED ADD-ON FIGURES
043130* ONTO THE SAME MASTER ROW READ IN 0210 AND WRITES IT BACK -
043140* THIS IS A REWRITE, NOT A WRITE, BECAUSE THE ROW ALREADY EXISTS
043150* ON LAST-MINUTE-MOVE-FILE.  LM-LAST-RATED-DATE IS DELIBERATELY
043160* NOT TOUCHED HERE - IT IS STAMPED BY THE MONTH-END UTILITY, NOT
043170* BY THIS PROGRAM.
043180*----------------------------------------------------------------
043200 0600-REWRITE-MOVE-MASTER.
043300     MOVE WS-TOTAL-VOLUME           TO LM-TOTAL-VOLUME.
043400     MOVE WS-BASE-PRICE             TO LM-BASE-PRICE.
043500     MOVE WS-HANDLING-COST          TO LM-HANDLING-COST.
043600     MOVE WS-DISTANCE-SURCHARGE     TO LM-DISTANCE-SURCHARGE.
043700     MOVE WS-PRE-COMMISSION-COST    TO LM-PRE-COMMISSION-COST.
043800     MOVE WS-PRE-COMM-COST-DISC     TO LM-PRE-COMM-COST-DISC.
043900     MOVE WS-POST-COMMISSION-COST   TO LM-POST-COMMISSION-COST.
044000     MOVE WS-ESTIMATED-TOTAL-MINUTES TO LM-ESTIMATED-TOTAL-MIN.
044100     MOVE QR-DESTINATION-ADDRESS    TO LM-DESTINATION-ADDRESS.
044200     SET LM-STATUS-PENDING TO TRUE.
044300     REWRITE LM-MOVE-MASTER-RECORD.
044400     IF NOT WS-MOVE-OK
044500         DISPLAY 'RATELM - REWRITE FAILED ON MOVE ' LM-MOVE-ID
044600             ', STATUS ' WS-MOVE-STATUS.
