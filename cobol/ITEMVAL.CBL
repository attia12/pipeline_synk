000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITEMVAL.
000300 AUTHOR.        R G DAVENPORT.
000400 INSTALLATION.  CONTINENTAL VAN LINES - DATA PROCESSING.
000500 DATE-WRITTEN.  05/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*    ITEMVAL - HOUSEHOLD ITEM CATALOG LOOKUP AND VALIDATION
001000*
001100*    CALLED BY RATESTD AND RATELM ONCE PER QUOTE REQUEST.  LOADS
001200*    THE ITEM CATALOG INTO A SORTED TABLE ON THE FIRST CALL, THEN
001300*    RESOLVES EACH LINE ITEM ON THE REQUEST AGAINST THE TABLE,
001400*    ACCUMULATES TOTAL VOLUME AND THE HIGH-WATER MINIMUM TRUCK
001500*    SIZE, AND FLAGS UNKNOWN LABELS AND DUPLICATE LABELS.
001600*    ------------------------------------------------------
001700*    CHANGE LOG
001800*    DATE     BY   TICKET     DESCRIPTION
001900*    -------- ---- ---------- ------------------------------
002000*    05/02/91 RGD  TIC-0014   ORIGINAL PROGRAM.
002100*    03/11/91 RGD  TIC-0014   ADDED DUPLICATE-LABEL WARNING PER
002200*                             UNDERWRITING REVIEW COMMENTS.
002300*    07/22/93 LMH  TIC-0207   NO LOGIC CHANGE - RECOMPILED AFTER
002400*                             ITEMCAT COPYBOOK PICKED UP THE
002500*                             TWO-PEOPLE FLAG.
002600*    01/09/99 RGD  TIC-0399   Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                             PROGRAM, NO CHANGE REQUIRED.
002750*    04/16/01 CMB  TIC-0441   INTERNAL AUDIT REVIEW OF THE CALL
002760*                             LINKAGE - CONFIRMED NAMING MATCHES
002770*                             THE SHOP STANDARD, NO CODE CHANGE.
002780*    09/19/06 CMB  TIC-0477   0220-CHECK-FOR-DUPLICATE WAS BOUNDING
002782*                             THE PRIOR-ITEM SCAN BY THE CATALOG ROW
002784*                             COUNT INSTEAD OF THE LINE-ITEM COUNT -
002786*                             A SMALL CATALOG COULD LET THE LOOP EXIT
002788*                             BEFORE EVERY EARLIER LINE ITEM WAS
002790*                             COMPARED, MISSING REAL DUPLICATES.
002792*                             REBOUNDED ON WS-LI-SUB ALONE.
002800*    ------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-370.
003200 OBJECT-COMPUTER.   IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ITEM-CATALOG-FILE  ASSIGN TO ITEMCAT
003800                               ORGANIZATION IS LINE SEQUENTIAL
003900                               FILE STATUS  IS WS-CATALOG-STATUS.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  ITEM-CATALOG-FILE.
004300 COPY ITEMCAT.
004400 WORKING-STORAGE SECTION.
004500 01  WS-FIRST-CALL-SW           PIC X(1) VALUE 'Y'.
004600     88  WS-FIRST-CALL          VALUE 'Y'.
004700 01  WS-CATALOG-STATUS          PIC X(2) VALUE '00'.
004800     88  WS-CATALOG-OK          VALUE '00'.
004900     88  WS-CATALOG-EOF         VALUE '10'.
005000 01  WS-CATALOG-EOF-SW          PIC X(1) VALUE 'N'.
005100     88  WS-CATALOG-END         VALUE 'Y'.
005200 77  WS-NR-CATALOG-ROWS         PIC 9(4) COMP VALUE ZERO.
005300 77  WS-LI-SUB                  PIC 9(4) COMP VALUE ZERO.
005400 77  WS-DUP-SUB                 PIC 9(4) COMP VALUE ZERO.
005900*
006000*  CATALOG TABLE, BUILT ASCENDING ON ITEM LABEL SO EACH LOOKUP
006100*  CAN RUN AS A SEARCH ALL INSTEAD OF A SERIAL SCAN.
006200 01  WS-CATALOG-TABLE.
006300     05  WS-CATALOG-ENTRY OCCURS 0 TO 2000 TIMES
006400             DEPENDING ON WS-NR-CATALOG-ROWS
006500             ASCENDING KEY IS WS-CAT-LABEL
006600             INDEXED BY WS-CAT-IX.
006700         10  WS-CAT-LABEL           PIC X(40).
006750*        SPLIT VIEW OF THE LABEL, USED BY THE CATALOG-DUMP TRACE
006760*        WHEN A LOAD-TIME REJECT NEEDS TO SHOW WHICH HALF OF A
006770*        COMPOUND LABEL (SIZE-COLOR STYLE ITEM NAMES) IS BLANK.
006780         10  WS-CAT-LABEL-VIEW REDEFINES WS-CAT-LABEL.
006790             15  WS-CAT-LABEL-STEM  PIC X(20).
006795             15  WS-CAT-LABEL-QUAL  PIC X(20).
006800         10  WS-CAT-VOLUME          PIC 9(4)V9(2).
006900         10  WS-CAT-MIN-TRUCK-SIZE  PIC 9(3).
007000         10  WS-CAT-STAIR-TIME      PIC 9(4)V9(2).
007100         10  WS-CAT-BANNED-FLAG     PIC X(1).
007200         10  WS-CAT-ELEVATOR-FLAG   PIC X(1).
007300         10  WS-CAT-TWO-PEOPLE-FLAG PIC X(1).
007400*
007500*  ALTERNATE VIEW OF THE WHOLE TABLE, CARRIED FOR THE OFF-LINE
007600*  CATALOG-DUMP UTILITY THAT PRINTS THE TABLE AS FIXED-WIDTH ROWS.
007700 01  WS-CATALOG-ENTRY-MOVE-AREA REDEFINES WS-CATALOG-TABLE.
007800     05  FILLER                     PIC X(53) OCCURS 0 TO 2000 TIMES
007900             DEPENDING ON WS-NR-CATALOG-ROWS.
008000 77  WS-INSERT-SUB              PIC 9(4) COMP VALUE ZERO.
008100 77  WS-INSERT-SUB2             PIC 9(4) COMP VALUE ZERO.
008200 01  WS-SAVE-CATALOG-ROW.
008300     05  WS-SAVE-LABEL              PIC X(40).
008400     05  WS-SAVE-VOLUME             PIC 9(4)V9(2).
008500     05  WS-SAVE-MIN-TRUCK-SIZE     PIC 9(3).
008600     05  WS-SAVE-STAIR-TIME         PIC 9(4)V9(2).
008700     05  WS-SAVE-BANNED-FLAG        PIC X(1).
008800     05  WS-SAVE-ELEVATOR-FLAG      PIC X(1).
008900     05  WS-SAVE-TWO-PEOPLE-FLAG    PIC X(1).
008950*
008960*  NUMERIC-EDIT VIEW OF THE SAVE ROW, USED BY THE CATALOG-DUMP
008970*  TRACE WHEN A LOAD-TIME REJECT NEEDS THE VOLUME/TIME AS DIGITS.
008980 01  WS-SAVE-CATALOG-ROW-NUM-VIEW REDEFINES WS-SAVE-CATALOG-ROW.
008985     05  FILLER                     PIC X(40).
008990     05  WS-SAVE-VOL-DIGITS         PIC 9(4)V9(2).
008995     05  WS-SAVE-MTS-DIGITS         PIC 9(3).
008996     05  WS-SAVE-STAIR-DIGITS       PIC 9(4)V9(2).
008997     05  FILLER                     PIC X(3).
009200 LINKAGE SECTION.
009210*----------------------------------------------------------------
009220*  CALLING CONVENTION - CALL 'ITEMVAL' USING CALL-FUNCTION-CODE,
009230*  CALL-RETURN-CODE, VALIDATION-AREA.  FN-VALIDATE-ITEMS EXPECTS
009240*  LINE-ITEMS FILLED IN BY THE CALLER; FN-CLOSE-CATALOG IGNORES
009250*  VALIDATION-AREA ENTIRELY AND JUST CLOSES THE CATALOG FILE.
009260*----------------------------------------------------------------
009300 01  CALL-FUNCTION-CODE           PIC X(1).
009400     88  FN-VALIDATE-ITEMS   VALUE 'V'.
009500     88  FN-CLOSE-CATALOG    VALUE 'C'.
009600 01  CALL-RETURN-CODE             PIC X(2).
009700     88  RC-OK               VALUE '00'.
009800     88  RC-UNKNOWN-ITEM     VALUE '01'.
009900     88  RC-FILE-ERROR       VALUE '99'.
010000 01  VALIDATION-AREA.
010100     05  ITEM-COUNT          PIC 9(3).
010800     05  TOTAL-VOLUME        PIC 9(6)V9(2).
010900     05  MAX-MIN-TRUCK-SIZE  PIC 9(3).
011000     05  TOTAL-ITEMS         PIC 9(5).
011100     05  DUPLICATE-FOUND-SW  PIC X(1).
011150         88  DUPLICATE-FOUND VALUE 'Y'.
011180*    LINE-ITEMS MUST STAY THE LAST ITEM IN THIS GROUP - IT IS
011190*    THE OCCURS DEPENDING ON TABLE.
011200     05  LINE-ITEMS OCCURS 1 TO 50 TIMES
011210             DEPENDING ON ITEM-COUNT
011220             INDEXED BY LI-IX.
011230         10  LI-ITEM-LABEL   PIC X(40).
011240         10  LI-QUANTITY     PIC 9(4).
011250         10  LI-STAIR-TIME   PIC 9(6).
011300 PROCEDURE DIVISION USING CALL-FUNCTION-CODE
011400                          CALL-RETURN-CODE
011500                          VALIDATION-AREA.
011510*----------------------------------------------------------------
011520* 0100-MAIN - SINGLE ENTRY POINT.  LOADS THE CATALOG TABLE ON
011530* THE FIRST CALL OF THE RUN-UNIT ONLY (WS-FIRST-CALL-SW), THEN
011540* DISPATCHES ON THE FUNCTION CODE THE CALLER PASSED.  A CALL
011550* WITH NEITHER FN-VALIDATE-ITEMS NOR FN-CLOSE-CATALOG SET RETURNS
011560* '99' RATHER THAN ABENDING - A BAD FUNCTION CODE IS A CALLER
011570* PROGRAMMING ERROR, NOT AN ITEM-CATALOG PROBLEM.
011580*----------------------------------------------------------------
011600 0100-MAIN.
011700     MOVE '00' TO CALL-RETURN-CODE.
011800     IF WS-FIRST-CALL
011900         MOVE 'N' TO WS-FIRST-CALL-SW
012000         PERFORM 0900-LOAD-CATALOG-TABLE THRU 0900-EXIT.
012100     IF FN-CLOSE-CATALOG
012200         PERFORM 0950-CLOSE-CATALOG
012300     ELSE
012400     IF FN-VALIDATE-ITEMS
012500         PERFORM 0200-VALIDATE-REQUEST-ITEMS
012600     ELSE
012700         MOVE '99' TO CALL-RETURN-CODE.
012800     EXIT PROGRAM.
012900*
012910*----------------------------------------------------------------
012920* 0200-VALIDATE-REQUEST-ITEMS RESOLVES EVERY LINE ITEM ON THE
012930* CALLER'S TABLE AGAINST THE CATALOG.  THE LOOP STOPS EARLY THE
012940* MOMENT AN UNKNOWN LABEL IS HIT - THERE IS NO POINT PRICING THE
012950* REMAINING ITEMS ON A REQUEST THAT IS ALREADY GOING TO BE
012960* REJECTED BY THE CALLER.
012970*----------------------------------------------------------------
013000 0200-VALIDATE-REQUEST-ITEMS.
013100     MOVE ZERO TO TOTAL-VOLUME MAX-MIN-TRUCK-SIZE
013200                  TOTAL-ITEMS WS-DUP-SUB.
013300     MOVE 'N' TO DUPLICATE-FOUND-SW.
013400     PERFORM 0210-VALIDATE-ONE-LINE-ITEM
013500         VARYING WS-LI-SUB FROM 1 BY 1
013600         UNTIL WS-LI-SUB > ITEM-COUNT
013700            OR RC-UNKNOWN-ITEM.
013800*
013810*----------------------------------------------------------------
013820* 0210-VALIDATE-ONE-LINE-ITEM CHECKS ONE ROW OF THE CALLER'S
013830* TABLE FOR A DUPLICATE LABEL, THEN LOOKS THE LABEL UP IN THE
013840* SORTED CATALOG TABLE VIA SEARCH ALL (BINARY SEARCH).  A LABEL
013850* NOT FOUND IN THE CATALOG SETS RC-UNKNOWN-ITEM AND STOPS THE
013860* 0200 LOOP ON THE NEXT TEST.
013870*----------------------------------------------------------------
013900 0210-VALIDATE-ONE-LINE-ITEM.
014000     PERFORM 0220-CHECK-FOR-DUPLICATE.
014100     SET WS-CAT-IX TO 1.
014200     SEARCH ALL WS-CATALOG-ENTRY
014300         AT END
014400             MOVE '01' TO CALL-RETURN-CODE
014500         WHEN WS-CAT-LABEL (WS-CAT-IX) = LI-ITEM-LABEL (WS-LI-SUB)
014600             PERFORM 0230-ACCUMULATE-LINE-ITEM.
014650*
014655*----------------------------------------------------------------
014660* 0220-CHECK-FOR-DUPLICATE - O(N-SQUARED) SERIAL COMPARE OF EVERY
014665* PRIOR LINE ITEM AGAINST THE CURRENT ONE.  FINE FOR THE 50-ROW
014670* LINE-ITEMS CEILING ON A REQUEST - THIS IS NOT THE 2000-ROW
014675* CATALOG TABLE, WHICH IS WHY IT DOES NOT WARRANT A SEARCH ALL.
014680* THE SCAN IS BOUNDED BY WS-LI-SUB ALONE - THE NUMBER OF PRIOR
014685* LINE ITEMS ALREADY LOADED - NOT BY THE CATALOG ROW COUNT, WHICH
014690* HAS NOTHING TO DO WITH HOW MANY LINE ITEMS ARE ON THIS REQUEST.
014692* A DUPLICATE IS A WARNING ONLY, PER UNDERWRITING - IT DOES NOT
014694* REJECT THE REQUEST.
014696*----------------------------------------------------------------
014700 0220-CHECK-FOR-DUPLICATE.
014800     IF WS-LI-SUB > 1
014900         PERFORM VARYING WS-DUP-SUB FROM 1 BY 1
015000             UNTIL WS-DUP-SUB >= WS-LI-SUB
015200             IF LI-ITEM-LABEL (WS-DUP-SUB) =
015300                LI-ITEM-LABEL (WS-LI-SUB)
015400                 SET DUPLICATE-FOUND TO TRUE
015500                 DISPLAY 'ITEMVAL - WARNING - DUPLICATE ITEM '
015600                     'LABEL ON REQUEST: '
015700                     LI-ITEM-LABEL (WS-LI-SUB).
015800*
015810*----------------------------------------------------------------
015820* 0230-ACCUMULATE-LINE-ITEM ROLLS ONE MATCHED CATALOG ROW INTO
015830* THE RUNNING TOTALS - VOLUME AND STAIR TIME SCALE BY QUANTITY,
015840* MIN-TRUCK-SIZE IS A HIGH-WATER MARK (THE BIGGEST SINGLE ITEM
015850* DRIVES THE WHOLE LOAD'S MINIMUM TRUCK), NOT A SUM.  A ZERO
015860* QUANTITY ROW DOES NOT MOVE THE HIGH-WATER MARK.
015870*----------------------------------------------------------------
015900 0230-ACCUMULATE-LINE-ITEM.
016000     COMPUTE LI-STAIR-TIME (WS-LI-SUB) ROUNDED =
016100         WS-CAT-STAIR-TIME (WS-CAT-IX) * LI-QUANTITY (WS-LI-SUB).
016200     COMPUTE TOTAL-VOLUME ROUNDED = TOTAL-VOLUME +
016300         WS-CAT-VOLUME (WS-CAT-IX) * LI-QUANTITY (WS-LI-SUB).
016400     IF LI-QUANTITY (WS-LI-SUB) > ZERO
016500        AND WS-CAT-MIN-TRUCK-SIZE (WS-CAT-IX) > MAX-MIN-TRUCK-SIZE
016600         MOVE WS-CAT-MIN-TRUCK-SIZE (WS-CAT-IX)
016700             TO MAX-MIN-TRUCK-SIZE.
016800     ADD LI-QUANTITY (WS-LI-SUB) TO TOTAL-ITEMS.
016900*
016910*----------------------------------------------------------------
016920* 0900-LOAD-CATALOG-TABLE READS ITEM-CATALOG-FILE ONCE, IN FULL,
016930* AT THE START OF THE RUN-UNIT.  A FAILED OPEN RETURNS '99' TO
016940* THE CALLER RATHER THAN ABENDING - RATESTD/RATELM TREAT THIS
016950* THE SAME AS ANY OTHER ITEM-VALIDATION REJECTION.
016960*----------------------------------------------------------------
017000 0900-LOAD-CATALOG-TABLE.
017100     OPEN INPUT ITEM-CATALOG-FILE.
017200     IF NOT WS-CATALOG-OK
017300         MOVE '99' TO CALL-RETURN-CODE
017400         DISPLAY 'ITEMVAL - UNABLE TO OPEN ITEM CATALOG, STATUS: '
017500             WS-CATALOG-STATUS
017600         GO TO 0900-EXIT.
017700     PERFORM 0910-READ-CATALOG-ROW.
017800     PERFORM 0920-INSERT-CATALOG-ROW
017900         UNTIL WS-CATALOG-END.
018000 0900-EXIT.
018100     EXIT.
018200*
018210*----------------------------------------------------------------
018220* 0910-READ-CATALOG-ROW - PLAIN PRIMING READ, CALLED ONCE BEFORE
018230* THE LOAD LOOP AND AGAIN AT THE BOTTOM OF EVERY INSERT.
018240*----------------------------------------------------------------
018300 0910-READ-CATALOG-ROW.
018400     READ ITEM-CATALOG-FILE
018500         AT END
018600             SET WS-CATALOG-END TO TRUE.
018700*
018710*----------------------------------------------------------------
018720* 0920-INSERT-CATALOG-ROW - INSERTION SORT ON ASCENDING ITEM
018730* LABEL, ONE ROW AT A TIME AS THE FILE IS READ.  THE FIRST
018740* PERFORM VARYING FINDS THE INSERTION POINT (THE FIRST TABLE ROW
018750* WHOSE LABEL SORTS AFTER THE NEW ROW), THE SECOND SHUFFLES
018760* EVERYTHING FROM THAT POINT DOWN ONE SLOT TO OPEN A GAP.  A
018770* CATALOG OF A FEW HUNDRED ROWS LOADED ONCE PER RUN-UNIT DOES NOT
018780* JUSTIFY A FASTER SORT THAN THIS.
018790*----------------------------------------------------------------
018800 0920-INSERT-CATALOG-ROW.
018900*    INSERTION SORT ON ASCENDING ITEM LABEL SO SEARCH ALL WORKS.
019000     MOVE IC-ITEM-LABEL          TO WS-SAVE-LABEL.
019100     MOVE IC-ITEM-VOLUME         TO WS-SAVE-VOLUME.
019200     MOVE IC-MIN-TRUCK-SIZE      TO WS-SAVE-MIN-TRUCK-SIZE.
019300     MOVE IC-STAIR-TIME          TO WS-SAVE-STAIR-TIME.
019400     MOVE IC-BANNED-FLAG         TO WS-SAVE-BANNED-FLAG.
019500     MOVE IC-ELEVATOR-FLAG       TO WS-SAVE-ELEVATOR-FLAG.
019600     MOVE IC-TWO-PEOPLE-FLAG     TO WS-SAVE-TWO-PEOPLE-FLAG.
019700     PERFORM VARYING WS-INSERT-SUB FROM 1 BY 1
019800         UNTIL WS-INSERT-SUB > WS-NR-CATALOG-ROWS
019900            OR WS-SAVE-LABEL < WS-CAT-LABEL (WS-INSERT-SUB)
020000         CONTINUE.
020100     PERFORM VARYING WS-INSERT-SUB2 FROM WS-NR-CATALOG-ROWS BY -1
020200         UNTIL WS-INSERT-SUB2 < WS-INSERT-SUB
020300         MOVE WS-CATALOG-ENTRY (WS-INSERT-SUB2)
020400             TO WS-CATALOG-ENTRY (WS-INSERT-SUB2 + 1).
020500     ADD 1 TO WS-NR-CATALOG-ROWS.
020600     MOVE WS-SAVE-LABEL          TO WS-CAT-LABEL (WS-INSERT-SUB).
020700     MOVE WS-SAVE-VOLUME         TO WS-CAT-VOLUME (WS-INSERT-SUB).
020800     MOVE WS-SAVE-MIN-TRUCK-SIZE TO WS-CAT-MIN-TRUCK-SIZE (WS-INSERT-SUB).
020900     MOVE WS-SAVE-STAIR-TIME     TO WS-CAT-STAIR-TIME (WS-INSERT-SUB).
021000     MOVE WS-SAVE-BANNED-FLAG    TO WS-CAT-BANNED-FLAG (WS-INSERT-SUB).
021100     MOVE WS-SAVE-ELEVATOR-FLAG  TO WS-CAT-ELEVATOR-FLAG (WS-INSERT-SUB).
021200     MOVE WS-SAVE-TWO-PEOPLE-FLAG
021300             TO WS-CAT-TWO-PEOPLE-FLAG (WS-INSERT-SUB).
021400     PERFORM 0910-READ-CATALOG-ROW.
021500*
021510*----------------------------------------------------------------
021520* 0950-CLOSE-CATALOG - CALLED WITH FUNCTION-CODE 'C' AT END-OF-
021530* RUN BY WHICHEVER RATING PROGRAM CALLED THIS UNIT LAST.  RESETS
021540* WS-FIRST-CALL-SW SO A SUBSEQUENT RUN-UNIT (E.G. THE NEXT STEP
021550* IN THE SAME JOB) RELOADS THE CATALOG FRESH RATHER THAN REUSING
021560* A TABLE LEFT OVER FROM THE PRIOR STEP'S STORAGE.
021570*----------------------------------------------------------------
021600 0950-CLOSE-CATALOG.
021700     CLOSE ITEM-CATALOG-FILE.
021800     MOVE 'Y' TO WS-FIRST-CALL-SW.
