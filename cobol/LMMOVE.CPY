000100*----------------------------------------------------------------*
000200*  LMMOVE.CPY                                                   *
000300*  LAST-MINUTE MOVE MASTER RECORD - ONE ROW PER LAST-MINUTE      *
000400*  MOVE ALREADY ON THE ROUTE.  RATELM READS ONE BY LM-MOVE-ID,   *
000500*  RATES THE ADD-ON LEG, AND REWRITES THE SAME ROW.              *
000600*----------------------------------------------------------------*
000700*    ------------------------------------------------------     *
000800*    CHANGE LOG                                                 *
000900*    DATE     BY   TICKET     DESCRIPTION                       *
001000*    -------- ---- ---------- ------------------------------    *
001100*    11/01/95 LMH  TIC-0298   ORIGINAL LAYOUT - LAST-MINUTE      *
001200*                             ADD-ON LEGS WENT LIVE THIS MONTH.  *
001300*    01/11/99 RGD  TIC-0399   Y2K - LM-LAST-RATED-DATE ALREADY   *
001400*                             CCYYMMDD, REVIEWED, NO CHANGE.     *
001450*    08/14/03 CMB  TIC-0460   ADDED LM-LAST-RATED-DATE-VIEW      *
001460*                             REDEFINES FOR THE MONTH-END        *
001470*                             AGED-LEG UTILITY - BREAKS OUT      *
001480*                             CCYY/MM/DD SO IT DOES NOT HAVE TO  *
001490*                             CARRY ITS OWN COPY OF THIS FIELD.  *
001500*    ------------------------------------------------------     *
001600 01  LM-MOVE-MASTER-RECORD.
001700     05  LM-MOVE-ID                PIC X(8).
001800     05  LM-SOURCE-FLOORS          PIC 9(2).
001900     05  LM-SOURCE-ELEVATOR        PIC X(1).
002000     05  LM-DESTINATION-ADDRESS    PIC X(100).
002100     05  LM-REF                    PIC X(13).
002200     05  LM-TOTAL-VOLUME           PIC 9(6)V9(2).
002300     05  LM-BASE-PRICE             PIC 9(7)V9(2).
002400     05  LM-HANDLING-COST          PIC 9(7)V9(2).
002500     05  LM-DISTANCE-SURCHARGE     PIC 9(7)V9(2).
002600     05  LM-PRE-COMMISSION-COST    PIC 9(7)V9(2).
002700     05  LM-PRE-COMM-COST-DISC     PIC 9(7)V9(2).
002800     05  LM-POST-COMMISSION-COST   PIC 9(7)V9(2).
002900     05  LM-ESTIMATED-TOTAL-MIN    PIC 9(5).
003000     05  LM-STATUS                 PIC X(10).
003100         88  LM-STATUS-PENDING     VALUE 'PENDING   '.
003200     05  LM-LAST-RATED-DATE        PIC 9(8).
003300     05  FILLER                    PIC X(10).
003400*
003500*  ALTERNATE BROKEN-OUT VIEW OF THE LAST-RATED DATE, USED BY THE
003600*  MONTH-END AGED-LEG UTILITY (RUN OUTSIDE THIS UNIT).
003700 01  LM-LAST-RATED-DATE-VIEW REDEFINES LM-LAST-RATED-DATE.
003800     05  LM-RATED-CCYY             PIC 9(4).
003900     05  LM-RATED-MM               PIC 9(2).
004000     05  LM-RATED-DD               PIC 9(2).
