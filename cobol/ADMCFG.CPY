000100*----------------------------------------------------------------*
000200*  ADMCFG.CPY                                                   *
000300*  ADMIN CONFIG RECORD - SINGLE ROW, READ ONCE AT START-OF-RUN.  *
000400*  ONLY ONE COMMISSION CONFIGURATION EXISTS IN THE SYSTEM.       *
000500*----------------------------------------------------------------*
000600*    ------------------------------------------------------     *
000700*    CHANGE LOG                                                 *
000800*    DATE     BY   TICKET     DESCRIPTION                       *
000900*    -------- ---- ---------- ------------------------------    *
001000*    05/02/91 RGD  TIC-0014   ORIGINAL LAYOUT.                   *
001050*    02/14/01 RGD  TIC-0399   Y2K FOLLOW-UP REVIEW - NO DATE     *
001060*                             FIELDS ON THIS RECORD, CONFIRMED   *
001070*                             AGAIN PER AUDIT REQUEST, NO CHANGE.*
001100*    ------------------------------------------------------     *
001200 01  AC-ADMIN-CONFIG-RECORD.
001300     05  AC-COMMISSION-RATE        PIC 9V9(4).
001400     05  FILLER                    PIC X(10).
