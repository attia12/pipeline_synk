000100*----------------------------------------------------------------*
000200*  QUOTEREQ.CPY                                                 *
000300*  QUOTE REQUEST RECORD - ONE PER RATING RUN, CARRIED ON         *
000400*  QUOTE-REQUEST-FILE (LINE SEQUENTIAL).  LINE-ITEMS SUB-TABLE   *
000500*  IS FLATTENED TO 50 OCCURRENCES, DEPENDING ON QR-ITEM-COUNT.   *
000600*----------------------------------------------------------------*
000700*    ------------------------------------------------------     *
000800*    CHANGE LOG                                                 *
000900*    DATE     BY   TICKET     DESCRIPTION                       *
001000*    -------- ---- ---------- ------------------------------    *
001100*    05/02/91 RGD  TIC-0014   ORIGINAL LAYOUT.                   *
001200*    11/14/94 CMB  TIC-0261   ADDED QR-TRAVEL-MINUTES - THE      *
001300*                             DISPATCH DESK NOW PHONES IN THE    *
001400*                             DRIVE TIME WITH THE MILEAGE SO     *
001500*                             RATING DOES NOT NEED A SEPARATE    *
001600*                             LOOKUP.                            *
001700*    02/18/98 CMB  TIC-0340   ADDED STOPOVER/AMEND FIELDS FOR    *
001800*                             LAST-MINUTE ADD-ON LEGS.           *
001900*    01/06/99 RGD  TIC-0399   Y2K - QR-PLANNED-DATE WAS ALREADY  *
002000*                             CCYYMMDD.  NO CHANGE REQUIRED.     *
002050*    06/12/01 CMB  TIC-0420   ADDED QR-PLANNED-DT-VIEW REDEFINES *
002060*                             SO 0210/0410 CAN EDIT-CHECK THE    *
002070*                             CCYYMMDD/HHMM PARTS WITHOUT A      *
002080*                             SEPARATE W-S COPY OF THE FIELD.    *
002100*    ------------------------------------------------------     *
002200 01  QR-QUOTE-REQUEST-RECORD.
002300     05  QR-SOURCE-ADDRESS         PIC X(100).
002400     05  QR-DESTINATION-ADDRESS    PIC X(100).
002500     05  QR-SOURCE-FLOORS          PIC 9(2).
002600     05  QR-SOURCE-ELEVATOR        PIC X(1).
002700         88  QR-SOURCE-HAS-ELEV    VALUE 'Y'.
002800     05  QR-DEST-FLOORS            PIC 9(2).
002900     05  QR-DEST-ELEVATOR          PIC X(1).
003000         88  QR-DEST-HAS-ELEV      VALUE 'Y'.
003100     05  QR-MODE                   PIC X(12).
003200         88  QR-MODE-IMMEDIATE     VALUE 'IMMEDIATE   '.
003300         88  QR-MODE-PLANNED       VALUE 'PLANNED     '.
003400         88  QR-MODE-LAST-MINUTE   VALUE 'LAST_MINUTE '.
003500     05  QR-PLANNED-DATE-TIME.
003600         10  QR-PLANNED-DATE       PIC 9(8).
003700         10  QR-PLANNED-TIME       PIC 9(4).
003800*
003900*   ALTERNATE BROKEN-OUT VIEW OF THE PLANNED DATE/TIME, USED BY THE
004000*   0210/0410 EDIT PARAGRAPHS TO CHECK FOR A WELL-FORMED CCYYMMDD/
004100*   HHMM WITHOUT A SEPARATE WORKING-STORAGE COPY OF THE FIELD.
004200     05  QR-PLANNED-DT-VIEW REDEFINES QR-PLANNED-DATE-TIME.
004300         10  QR-DT-CCYY            PIC 9(4).
004400         10  QR-DT-MM              PIC 9(2).
004500         10  QR-DT-DD              PIC 9(2).
004600         10  QR-DT-HH              PIC 9(2).
004700         10  QR-DT-MN              PIC 9(2).
004800     05  QR-TRAVEL-MINUTES         PIC 9(5).
004900     05  QR-DISTANCE-KM            PIC 9(5)V9(2).
005000     05  QR-AMEND-MOVE-ID          PIC X(8).
005100     05  QR-STOPOVER-ADDRESS       PIC X(100).
005200     05  QR-DEST-STOPOVER-ADDRESS  PIC X(100).
005300     05  QR-FILLER-1               PIC X(20).
005400     05  QR-ITEM-COUNT             PIC 9(3).
005500     05  QR-LINE-ITEMS OCCURS 1 TO 50 TIMES
005600             DEPENDING ON QR-ITEM-COUNT
005700             INDEXED BY QR-LI-IX.
005800         10  QRL-ITEM-LABEL        PIC X(40).
005900         10  QRL-QUANTITY          PIC 9(4).
006000         10  QRL-STAIR-TIME        PIC 9(6).
