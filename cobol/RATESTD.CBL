000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RATESTD.
000300 AUTHOR.        R G DAVENPORT.
000400 INSTALLATION.  CONTINENTAL VAN LINES - DATA PROCESSING.
000500 DATE-WRITTEN.  05/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*    RATESTD - STANDARD MOVE QUOTE RATING
001000*
001100*    READS ONE QUOTE REQUEST PER RUN-UNIT PASS, VALIDATES IT,
001200*    CALLS ITEMVAL TO PRICE THE ITEM LIST AGAINST THE HOUSEHOLD
001300*    ITEM CATALOG, PICKS THE CHEAPEST TRUCK COMBINATION, ADDS
001400*    HANDLING AND DISTANCE SURCHARGES, SPLITS OFF THE PLATFORM
001500*    COMMISSION, AND WRITES ONE QUOTE RESULT RECORD PER REQUEST.
001600*    EACH REQUEST IS RATED INDEPENDENTLY - NO CONTROL TOTALS
001700*    CARRY FORWARD BETWEEN REQUESTS.
001800*    ------------------------------------------------------
001900*    CHANGE LOG
002000*    DATE     BY   TICKET     DESCRIPTION
002100*    -------- ---- ---------- ------------------------------
002200*    05/02/91 RGD  TIC-0014   ORIGINAL PROGRAM.
002300*    03/11/91 RGD  TIC-0014   ADDED THE BRUTE-FORCE TRUCK-MIX
002400*                             SEARCH IN PLACE OF THE ALWAYS-USE-
002500*                             LARGE-TRUCK RULE FROM THE PILOT.
002600*    07/22/93 LMH  TIC-0207   TIGHTENED HANDLING-COST BRACKETS
002700*                             PER REVISED RATE CARD.
002800*    11/14/94 CMB  TIC-0261   ESTIMATED-TOTAL-MINUTES NOW ADDS
002900*                             THE CARRIER'S QUOTED TRAVEL TIME
003000*                             AHEAD OF THE HANDLING ESTIMATE.
003100*    01/09/99 RGD  TIC-0399   Y2K - PLANNED-DATE ALREADY CCYYMMDD
003200*                             ON THE REQUEST RECORD, REVIEWED,
003300*                             NO CHANGE REQUIRED.
003350*    11/03/03 CMB  TIC-0455   CONVERTED THE 0200 TOP-LEVEL CALL
003360*                             CHAIN TO PERFORM...THRU FOR AUDIT-
003370*                             TRAIL CONSISTENCY WITH RATELM.
003380*                             NO RATE-CARD CHANGE.
003390*    09/19/06 CMB  TIC-0478   0200-RATE-ONE-REQUEST HAD NO GUARD
003391*                             AGAINST A LAST-MINUTE REQUEST -
003392*                             RATELM ALREADY RATES AND REWRITES
003393*                             THOSE, SO THIS UNIT WAS ALSO RATING
003394*                             AND WRITING A SPURIOUS QUOTE-RESULT
003395*                             OFF THE STANDARD TABLE FOR THE SAME
003396*                             REQUEST.  ADDED THE SAME MODE CHECK
003397*                             RATELM USES, REVERSED, SO EACH
003398*                             REQUEST IS RATED BY EXACTLY ONE UNIT.
003399*    ------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004150*  ALL THREE FILES ARE LINE SEQUENTIAL - THIS RUNS ON THE SAME
004160*  BOX AS THE DISPATCH SYSTEM'S FLAT-FILE EXTRACTS, THERE IS NO
004170*  VSAM OR DATABASE ACCESS IN THIS PROGRAM.
004200 FILE-CONTROL.
004300     SELECT QUOTE-REQUEST-FILE  ASSIGN TO QUOTEREQ
004400                                ORGANIZATION IS LINE SEQUENTIAL
004500                                FILE STATUS  IS WS-REQUEST-STATUS.
004600     SELECT QUOTE-RESULT-FILE   ASSIGN TO QUOTERES
004700                                ORGANIZATION IS LINE SEQUENTIAL
004800                                FILE STATUS  IS WS-RESULT-STATUS.
004900     SELECT ADMIN-CONFIG-FILE   ASSIGN TO ADMINCFG
005000                                ORGANIZATION IS LINE SEQUENTIAL
005100                                FILE STATUS  IS WS-CONFIG-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  QUOTE-REQUEST-FILE.
005500 COPY QUOTEREQ.
005600 FD  QUOTE-RESULT-FILE.
005700 COPY QUOTERES.
005800 FD  ADMIN-CONFIG-FILE.
005900 COPY ADMCFG.
006000 WORKING-STORAGE SECTION.
006050*  STANDARD FILE-STATUS BYTES, ONE PER SELECT ABOVE.
006100 01  WS-REQUEST-STATUS          PIC X(2) VALUE '00'.
006200     88  WS-REQUEST-OK          VALUE '00'.
006300     88  WS-REQUEST-EOF         VALUE '10'.
006400 01  WS-RESULT-STATUS           PIC X(2) VALUE '00'.
006500     88  WS-RESULT-OK           VALUE '00'.
006600 01  WS-CONFIG-STATUS           PIC X(2) VALUE '00'.
006700     88  WS-CONFIG-OK           VALUE '00'.
006750*  END-OF-REQUEST-FILE SWITCH - TESTED BY THE 0200 PERFORM/UNTIL.
006800 01  WS-EOF-SW                  PIC X(1) VALUE 'N'.
006900     88  WS-NO-MORE-REQUESTS    VALUE 'Y'.
006950*  SET BY ANY EDIT IN 0210/0220/0230 - ONCE SET, 0200 SKIPS
006960*  STRAIGHT TO THE REJECT DISPLAY AND THE NEXT READ.
007000 01  WS-REJECT-SW               PIC X(1) VALUE 'N'.
007100     88  WS-REQUEST-REJECTED    VALUE 'Y'.
007200*
007300*  ADMIN-CONFIG WORKING COPY, LOADED ONCE AT START-OF-RUN.
007400 01  WS-COMMISSION-RATE         PIC 9V9(4) VALUE ZERO.
007410*
007420*  DIGIT-BROKEN-OUT VIEW OF THE COMMISSION RATE, USED BY THE
007430*  START-OF-RUN CONTROL DISPLAY THAT ECHOES THE RATE IN EFFECT.
007440 01  WS-COMMISSION-RATE-EDIT REDEFINES WS-COMMISSION-RATE.
007450     05  WS-CRE-WHOLE           PIC 9.
007460     05  WS-CRE-FRACTION        PIC 9(4).
007500*
007600*  ACCUMULATORS REBUILT FROM ZERO ON EVERY PASS THROUGH 0200 -
007700*  SEE BATCH-FLOW STEP 11, NO CONTROL BREAK CARRIES BETWEEN RUNS.
007800 01  WS-TOTAL-VOLUME            PIC 9(6)V9(2) VALUE ZERO.
007900 01  WS-MAX-MIN-TRUCK-SIZE      PIC 9(3)      VALUE ZERO.
008000 01  WS-TOTAL-ITEMS             PIC 9(5)      VALUE ZERO.
008100 01  WS-TOTAL-STAIR-SECONDS     PIC 9(7)V9(2) VALUE ZERO.
008200 01  WS-TOTAL-FLOORS            PIC 9(3)      VALUE ZERO.
008300 01  WS-EFFECTIVE-FLOORS        PIC 9(3)      VALUE ZERO.
008400*
008500 01  WS-BASE-PRICE              PIC 9(7)V9(2) VALUE ZERO.
008510*
008520*  WHOLE/CENTS VIEW OF THE BASE PRICE, USED BY THE EXCEPTION LOG
008530*  DISPLAY WHEN 0230-VALIDATE-TRUCK-SIZE REJECTS AN OVERSIZE LOAD.
008540 01  WS-BASE-PRICE-EDIT REDEFINES WS-BASE-PRICE.
008550     05  WS-BPE-WHOLE           PIC 9(7).
008560     05  WS-BPE-CENTS           PIC 9(2).
008600 01  WS-HANDLING-COST           PIC 9(7)V9(2) VALUE ZERO.
008700 01  WS-HANDLING-RATE           PIC 9(4)V9(3) VALUE ZERO.
008800 01  WS-HANDLING-MINUTES        PIC 9(7)V9(2) VALUE ZERO.
008900 01  WS-DISTANCE-SURCHARGE      PIC 9(7)V9(2) VALUE ZERO.
009000 01  WS-PRE-COMMISSION-COST     PIC 9(7)V9(2) VALUE ZERO.
009100 01  WS-POST-COMMISSION-COST    PIC 9(7)V9(2) VALUE ZERO.
009200*
009300*  TRUCK-MIX SEARCH WORK AREA - BRUTE-FORCE MINIMIZATION OVER
009400*  EVERY POSSIBLE COUNT OF LARGE TRUCKS.
009500 77  WS-NUM-LARGE               PIC 9(4) COMP VALUE ZERO.
009600 77  WS-NUM-SMALL               PIC 9(4) COMP VALUE ZERO.
009700 77  WS-MAX-NUM-LARGE           PIC 9(4) COMP VALUE ZERO.
009800 01  WS-TRIAL-COST              PIC 9(7)V9(2) VALUE ZERO.
009900 01  WS-BEST-COST               PIC 9(7)V9(2) VALUE ZERO.
010000 01  WS-REMAINING-VOLUME        PIC S9(7)V9(2) VALUE ZERO.
010100*
010200*  CEILING-DIVISION WORK AREA - NO INTRINSIC FUNCTIONS ON THIS
010300*  COMPILER, SO CEILING(A / B) IS DIVIDE ... REMAINDER, THEN BUMP
010400*  THE QUOTIENT BY ONE WHEN THE REMAINDER IS NOT ZERO.
010500 77  WS-CEIL-DIVIDEND           PIC 9(9)V9(4) VALUE ZERO.
010600 77  WS-CEIL-DIVISOR            PIC 9(9)V9(4) VALUE ZERO.
010700 77  WS-CEIL-QUOTIENT           PIC 9(9) COMP VALUE ZERO.
010800 77  WS-CEIL-REMAINDER          PIC 9(9)V9(4) VALUE ZERO.
010900*
011000*  REFERENCE-NUMBER GENERATION - SEQUENCE COUNTER PERSISTS FOR
011100*  THE LIFE OF THE RUN-UNIT ONLY (NOT A CROSS-RUN CONTROL FILE).
011200 77  WS-REF-SEQUENCE            PIC 9(10) COMP VALUE ZERO.
011300 01  WS-REF-BUILD.
011400     05  WS-REF-BUILD-PREFIX    PIC X(3)  VALUE 'TIC'.
011500     05  WS-REF-BUILD-SEQUENCE  PIC 9(10) VALUE ZERO.
011600*
011700*  ALTERNATE VIEW OF THE REFERENCE-BUILD AREA, USED WHEN THE
011800*  RUN-CONTROL LISTING ECHOES THE SEQUENCE PORTION ONLY.
011900 01  WS-REF-BUILD-SEQ-VIEW REDEFINES WS-REF-BUILD.
012000     05  FILLER                 PIC X(3).
012100     05  WS-REF-SEQ-DIGITS      PIC 9(10).
012200*
012300 01  WS-ESTIMATED-TOTAL-MINUTES PIC 9(5) VALUE ZERO.
012400 01  WS-HANDLING-MINUTES-WHOLE  PIC 9(5) COMP VALUE ZERO.
012500*
012600*  ALTERNATE BROKEN-OUT VIEW OF THE PLANNED-DATE FIELD, USED BY
012700*  0210-VALIDATE-REQUEST WHEN MODE = PLANNED TO EDIT-CHECK THE
012800*  MONTH AND DAY WITHOUT PULLING IN A SEPARATE DATE COPYBOOK.
012900 01  WS-PLANNED-DATE-EDIT-AREA.
013000     05  WS-PDE-CCYY            PIC 9(4).
013100     05  WS-PDE-MM              PIC 9(2).
013200     05  WS-PDE-DD              PIC 9(2).
013300*
013400*----------------------------------------------------------------
013410*  LINKAGE AREA PASSED TO ITEMVAL BY CALL.  FUNCTION-CODE 'V'
013420*  MEANS VALIDATE-AND-PRICE - ITEMVAL HAS NO OTHER FUNCTION CODE
013430*  TODAY BUT THE BYTE IS KEPT SEPARATE FROM THE RETURN CODE IN
013440*  CASE A SECOND FUNCTION (E.G. A CATALOG-ONLY LOOKUP) IS EVER
013450*  ADDED WITHOUT CHANGING THE CALLING CONVENTION.
013460*----------------------------------------------------------------
013500 01  WS-ITEMVAL-FUNCTION        PIC X(1).
013600 01  WS-ITEMVAL-RETURN-CODE     PIC X(2).
013700     88  WS-ITEMVAL-OK          VALUE '00'.
013800     88  WS-ITEMVAL-UNKNOWN     VALUE '01'.
013850*  SHARED REQUEST/RESPONSE AREA - LOADED WITH THE OUTBOUND LINE
013860*  ITEMS BEFORE THE CALL, OVERWRITTEN WITH ITEMVAL'S ANSWERS ON
013870*  RETURN.  SAME COPY IS SHARED WORD-FOR-WORD IN RATELM.
013900 01  WS-ITEMVAL-AREA.
014000     05  WS-IV-ITEM-COUNT       PIC 9(3).
014010     05  WS-IV-TOTAL-VOLUME     PIC 9(6)V9(2).
014020     05  WS-IV-MAX-MIN-TRUCK-SIZE PIC 9(3).
014030     05  WS-IV-TOTAL-ITEMS      PIC 9(5).
014040     05  WS-IV-DUPLICATE-SW     PIC X(1).
014050*    WS-IV-LINE-ITEMS MUST STAY LAST - OCCURS DEPENDING ON TABLE.
014100     05  WS-IV-LINE-ITEMS OCCURS 1 TO 50 TIMES
014200             DEPENDING ON WS-IV-ITEM-COUNT
014300             INDEXED BY WS-IV-IX.
014400         10  WS-IV-ITEM-LABEL   PIC X(40).
014500         10  WS-IV-QUANTITY     PIC 9(4).
014600         10  WS-IV-STAIR-TIME   PIC 9(6).
015100 PROCEDURE DIVISION.
015110*----------------------------------------------------------------
015120* 0100-MAIN-CONTROL OPENS THE THREE FILES, PRIMES THE ADMIN
015130* CONFIG AND THE FIRST REQUEST, THEN DRIVES 0200 ONCE PER
015140* REQUEST UNTIL QUOTE-REQUEST-FILE IS EXHAUSTED.
015150*----------------------------------------------------------------
015200 0100-MAIN-CONTROL.
015300     OPEN INPUT  QUOTE-REQUEST-FILE
015400          INPUT  ADMIN-CONFIG-FILE
015500          OUTPUT QUOTE-RESULT-FILE.
015600     IF NOT WS-REQUEST-OK OR NOT WS-CONFIG-OK OR NOT WS-RESULT-OK
015700         DISPLAY 'RATESTD - OPEN FAILED - REQUEST '
015800             WS-REQUEST-STATUS ' CONFIG ' WS-CONFIG-STATUS
015900             ' RESULT ' WS-RESULT-STATUS
016000         GO TO 0190-MAIN-CONTROL-EXIT.
016100     PERFORM 0110-READ-ADMIN-CONFIG.
016200     PERFORM 0120-READ-QUOTE-REQUEST.
016300     PERFORM 0200-RATE-ONE-REQUEST THRU 0200-EXIT
016400         UNTIL WS-NO-MORE-REQUESTS.
016500 0190-MAIN-CONTROL-EXIT.
016550*    REACHED EITHER NORMALLY (REQUEST-FILE EXHAUSTED) OR VIA THE
016560*    GO TO ABOVE ON AN OPEN FAILURE - CLOSE IS SAFE EITHER WAY
016570*    SINCE COBOL IGNORES CLOSE ON A FILE THAT NEVER OPENED.
016600     CLOSE QUOTE-REQUEST-FILE ADMIN-CONFIG-FILE QUOTE-RESULT-FILE.
016700     STOP RUN.
016800*
016810*----------------------------------------------------------------
016820* 0110-READ-ADMIN-CONFIG PULLS THE SINGLE COMMISSION-RATE ROW.
016830* THE CONFIG FILE IS EXPECTED TO HOLD EXACTLY ONE RECORD - AN
016840* EMPTY FILE FORCES A '99' STATUS SO 0100 CAN DETECT IT ON THE
016850* OPEN-FAILURE CHECK.
016860*----------------------------------------------------------------
016900 0110-READ-ADMIN-CONFIG.
017000     READ ADMIN-CONFIG-FILE
017100         AT END
017200             DISPLAY 'RATESTD - ADMIN-CONFIG-FILE IS EMPTY'
017300             MOVE '99' TO WS-CONFIG-STATUS.
017400     IF WS-CONFIG-OK
017500         MOVE AC-COMMISSION-RATE TO WS-COMMISSION-RATE.
017600*
017610*----------------------------------------------------------------
017620* 0120-READ-QUOTE-REQUEST PRIMES/ADVANCES THE REQUEST FILE.
017630* CALLED ONCE BEFORE THE 0200 LOOP AND AGAIN AT THE BOTTOM OF
017640* EVERY PASS THROUGH 0200 - CLASSIC PRIMING READ STYLE.
017650*----------------------------------------------------------------
017700 0120-READ-QUOTE-REQUEST.
017800     READ QUOTE-REQUEST-FILE
017900         AT END
018000             SET WS-NO-MORE-REQUESTS TO TRUE.
018100*
018110*----------------------------------------------------------------
018120* 0200-RATE-ONE-REQUEST IS THE PER-REQUEST DISPATCH PARAGRAPH.
018130* WORK FIELDS ARE ZEROED FIRST SO A REJECTED OR PARTIALLY-RATED
018140* REQUEST NEVER LEAKS A PRIOR REQUEST'S FIGURES INTO THE REJECT
018150* DISPLAY OR (IF THE REJECT CHECK IS EVER LOOSENED) INTO THE
018160* OUTPUT RECORD.  EACH STEP BAILS THE CHAIN BY LEAVING THE
018170* REJECT SWITCH SET RATHER THAN BY GOING DIRECTLY TO 0120.  A
018171* LAST-MINUTE REQUEST IS SKIPPED OUTRIGHT - RATELM OWNS THOSE, AND
018172* RATING ONE HERE TOO WOULD DOUBLE-WRITE THE REQUEST AGAINST THE
018173* STANDARD TABLE INSTEAD OF THE LAST-MINUTE ONE.
018180*----------------------------------------------------------------
018200 0200-RATE-ONE-REQUEST.
018300     MOVE 'N' TO WS-REJECT-SW.
018400     MOVE ZERO TO WS-TOTAL-VOLUME WS-MAX-MIN-TRUCK-SIZE
018500                  WS-TOTAL-ITEMS WS-TOTAL-STAIR-SECONDS
018600                  WS-TOTAL-FLOORS WS-BASE-PRICE
018700                  WS-HANDLING-COST WS-DISTANCE-SURCHARGE
018800                  WS-PRE-COMMISSION-COST WS-POST-COMMISSION-COST
018900                  WS-ESTIMATED-TOTAL-MINUTES.
018910     IF QR-MODE-LAST-MINUTE
018920         DISPLAY 'RATESTD - SKIPPING LAST-MINUTE REQUEST'
018930         GO TO 0200-EXIT.
019000     PERFORM 0210-VALIDATE-REQUEST THRU 0210-EXIT.
019100     IF NOT WS-REQUEST-REJECTED
019200         PERFORM 0220-CALL-ITEM-VALIDATION THRU 0220-EXIT.
019300     IF NOT WS-REQUEST-REJECTED
019400         PERFORM 0230-VALIDATE-TRUCK-SIZE.
019500     IF NOT WS-REQUEST-REJECTED
019600         PERFORM 0300-COMPUTE-BASE-PRICE THRU 0300-EXIT
019700         PERFORM 0400-COMPUTE-HANDLING-COST THRU 0400-EXIT
019800         PERFORM 0450-COMPUTE-DISTANCE-SURCHARGE
019900         PERFORM 0500-COMPUTE-COMMISSION-SPLIT
020000         PERFORM 0520-COMPUTE-ESTIMATED-MINUTES
020100         PERFORM 0550-GENERATE-REFERENCE
020200         PERFORM 0600-WRITE-QUOTE-RESULT
020300     ELSE
020400         DISPLAY 'RATESTD - REQUEST REJECTED - '
020500             QR-SOURCE-ADDRESS (1:30).
020550 0200-EXIT.
020600     PERFORM 0120-READ-QUOTE-REQUEST.
020700*
020710*----------------------------------------------------------------
020720* 0210-VALIDATE-REQUEST - FRONT-DOOR EDIT.  A REQUEST WITH NO
020730* ADDRESS ON EITHER END OR NO LINE ITEMS AT ALL CANNOT BE RATED,
020740* SO IT IS REJECTED HERE BEFORE ITEMVAL EVER SEES IT.  A PLANNED
020750* MOVE ADDITIONALLY REQUIRES A WELL-FORMED CCYYMMDD/HHMM - AN
020760* IMMEDIATE OR LAST-MINUTE MODE HAS NO PLANNED-DATE-TIME TO EDIT.
020770*----------------------------------------------------------------
020800 0210-VALIDATE-REQUEST.
020900     IF QR-SOURCE-ADDRESS = SPACES OR QR-DESTINATION-ADDRESS = SPACES
021000         OR QR-ITEM-COUNT = ZERO
021100         SET WS-REQUEST-REJECTED TO TRUE
021200         DISPLAY 'RATESTD - MISSING ADDRESS OR NO LINE ITEMS'
021300         GO TO 0210-EXIT.
021400     IF QR-MODE-PLANNED
021500         MOVE QR-PLANNED-DATE TO WS-PLANNED-DATE-EDIT-AREA
021600         IF QR-PLANNED-DATE = ZERO OR QR-PLANNED-TIME = ZERO
021700             OR WS-PDE-MM = ZERO OR WS-PDE-MM > 12
021800             OR WS-PDE-DD = ZERO OR WS-PDE-DD > 31
021900             SET WS-REQUEST-REJECTED TO TRUE
022000             DISPLAY 'RATESTD - PLANNED-DATE/TIME MISSING OR '
022100                 'NOT WELL-FORMED'.
022200 0210-EXIT.
022300     EXIT.
022400*
022410*----------------------------------------------------------------
022420* 0220-CALL-ITEM-VALIDATION HANDS THE LINE-ITEM TABLE TO ITEMVAL
022430* ONE ITEM AT A TIME - THE LINKAGE AREA HOLDS ITS OWN OCCURS
022440* TABLE, SEPARATE FROM QR-LINE-ITEMS, SO A REJECTED REQUEST NEVER
022450* HAS ITEMVAL WRITE BACK INTO THE INBOUND REQUEST RECORD.  ON A
022460* GOOD RETURN THE PER-ITEM STAIR TIME IS COPIED BACK ONTO THE
022470* REQUEST RECORD FOR THE DISPLAY TRAIL, AND SUMMED FOR 0400.
022480*----------------------------------------------------------------
022500 0220-CALL-ITEM-VALIDATION.
022600     MOVE QR-ITEM-COUNT TO WS-IV-ITEM-COUNT.
022700     PERFORM VARYING WS-IV-IX FROM 1 BY 1
022800         UNTIL WS-IV-IX > QR-ITEM-COUNT
022900         MOVE QRL-ITEM-LABEL (WS-IV-IX) TO WS-IV-ITEM-LABEL (WS-IV-IX)
023000         MOVE QRL-QUANTITY (WS-IV-IX)   TO WS-IV-QUANTITY (WS-IV-IX).
023100     MOVE 'V' TO WS-ITEMVAL-FUNCTION.
023200     CALL 'ITEMVAL' USING WS-ITEMVAL-FUNCTION
023300                          WS-ITEMVAL-RETURN-CODE
023400                          WS-ITEMVAL-AREA.
023500     IF NOT WS-ITEMVAL-OK
023600         SET WS-REQUEST-REJECTED TO TRUE
023700         DISPLAY 'RATESTD - ITEM VALIDATION REJECTED REQUEST, RC '
023800             WS-ITEMVAL-RETURN-CODE
023900         GO TO 0220-EXIT.
024000     MOVE WS-IV-TOTAL-VOLUME       TO WS-TOTAL-VOLUME.
024100     MOVE WS-IV-MAX-MIN-TRUCK-SIZE TO WS-MAX-MIN-TRUCK-SIZE.
024200     MOVE WS-IV-TOTAL-ITEMS        TO WS-TOTAL-ITEMS.
024300     PERFORM VARYING WS-IV-IX FROM 1 BY 1
024400         UNTIL WS-IV-IX > QR-ITEM-COUNT
024500         MOVE WS-IV-STAIR-TIME (WS-IV-IX) TO QRL-STAIR-TIME (WS-IV-IX)
024600         COMPUTE WS-TOTAL-STAIR-SECONDS =
024700             WS-TOTAL-STAIR-SECONDS + WS-IV-STAIR-TIME (WS-IV-IX).
024800 0220-EXIT.
024900     EXIT.
025000*
025010*----------------------------------------------------------------
025020* 0230-VALIDATE-TRUCK-SIZE - NO VEHICLE ON THE LOT EXCEEDS THE
025030* 20 CU.M LARGE TRUCK, SO A SINGLE ITEM CALLING FOR MORE THAN
025040* THAT MINIMUM TRUCK SIZE CANNOT BE MOVED AND MUST BE REJECTED
025050* BEFORE 0300 EVER TRIES THE TRUCK-MIX SEARCH.
025060*----------------------------------------------------------------
025100 0230-VALIDATE-TRUCK-SIZE.
025200     IF WS-MAX-MIN-TRUCK-SIZE > 20
025300         SET WS-REQUEST-REJECTED TO TRUE
025400         DISPLAY 'RATESTD - NO TRUCK LARGE ENOUGH FOR THIS LOAD'.
025500*
025600*----------------------------------------------------------------
025700* BUSINESS RULE - TRUCK SELECTION / BASE PRICE.  SMALL TRUCKS ARE
025800* 12 CU.M AT 107.91, LARGE TRUCKS ARE 20 CU.M AT 129.70.  WHEN
025900* EVERY ITEM FITS A SMALL TRUCK WE BRUTE-FORCE EVERY COMBINATION
026000* OF LARGE-TRUCK COUNTS AND KEEP THE CHEAPEST MIX FOUND - THERE
026100* IS NO CLOSED-FORM SHORTCUT THAT MATCHES THE RATE CARD.
026200*----------------------------------------------------------------
026300 0300-COMPUTE-BASE-PRICE.
026400     IF WS-TOTAL-VOLUME = ZERO
026500         MOVE ZERO TO WS-BASE-PRICE
026600         GO TO 0300-EXIT.
026650*    ANY ITEM NEEDING MORE THAN A SMALL TRUCK FORCES EVERY TRUCK
026660*    IN THE MIX TO BE LARGE - A SMALL TRUCK CANNOT CARRY AN ITEM
026670*    THAT DID NOT FIT IN ONE TO BEGIN WITH.
026700     IF WS-MAX-MIN-TRUCK-SIZE > 12
026800         MOVE WS-TOTAL-VOLUME TO WS-CEIL-DIVIDEND
026900         MOVE 20              TO WS-CEIL-DIVISOR
027000         PERFORM 0310-CEILING-DIVIDE
027100         COMPUTE WS-BASE-PRICE ROUNDED =
027200             WS-CEIL-QUOTIENT * 129.70
027300         GO TO 0300-EXIT.
027400*    ALL ITEMS FIT A SMALL TRUCK - SEARCH EVERY LARGE-TRUCK COUNT
027500*    FROM ZERO UP TO CEILING(TOTAL-VOLUME / 20).
027600     MOVE WS-TOTAL-VOLUME TO WS-CEIL-DIVIDEND.
027700     MOVE 20              TO WS-CEIL-DIVISOR.
027800     PERFORM 0310-CEILING-DIVIDE.
027900     MOVE WS-CEIL-QUOTIENT TO WS-MAX-NUM-LARGE.
028000     MOVE 999999.99        TO WS-BEST-COST.
028100     PERFORM 0320-TRY-ONE-TRUCK-MIX
028200         VARYING WS-NUM-LARGE FROM ZERO BY 1
028300         UNTIL WS-NUM-LARGE > WS-MAX-NUM-LARGE.
028400     MOVE WS-BEST-COST TO WS-BASE-PRICE.
028500 0300-EXIT.
028600     EXIT.
028700*
028710*----------------------------------------------------------------
028720* 0310-CEILING-DIVIDE - SHARED UTILITY.  LOAD WS-CEIL-DIVIDEND
028730* AND WS-CEIL-DIVISOR, PERFORM, TAKE WS-CEIL-QUOTIENT.  BUMPS
028740* THE QUOTIENT BY ONE WHENEVER THE DIVISION DOES NOT COME OUT
028750* EVEN - THIS IS THE ONLY CEILING PRIMITIVE IN THE PROGRAM AND
028760* IS CALLED FROM 0300, 0320, 0410 AND 0520.
028770*----------------------------------------------------------------
028800 0310-CEILING-DIVIDE.
028900     DIVIDE WS-CEIL-DIVIDEND BY WS-CEIL-DIVISOR
029000         GIVING WS-CEIL-QUOTIENT
029100         REMAINDER WS-CEIL-REMAINDER.
029200     IF WS-CEIL-REMAINDER > ZERO
029300         ADD 1 TO WS-CEIL-QUOTIENT.
029400*
029410*----------------------------------------------------------------
029420* 0320-TRY-ONE-TRUCK-MIX PRICES ONE CANDIDATE (WS-NUM-LARGE)
029430* LARGE TRUCKS PLUS WHATEVER SMALL TRUCKS ARE NEEDED TO CARRY
029440* THE REMAINING VOLUME, AND KEEPS IT IF IT BEATS WS-BEST-COST.
029450* 0300 VARIES WS-NUM-LARGE FROM ZERO THROUGH WS-MAX-NUM-LARGE
029460* SO EVERY MIX IS TRIED - THERE ARE NEVER MORE THAN A HANDFUL
029470* OF CANDIDATES ON A RESIDENTIAL-SIZE LOAD.
029480*----------------------------------------------------------------
029500 0320-TRY-ONE-TRUCK-MIX.
029600     COMPUTE WS-REMAINING-VOLUME =
029700         WS-TOTAL-VOLUME - (WS-NUM-LARGE * 20).
029800     IF WS-REMAINING-VOLUME NOT > ZERO
029900         MOVE ZERO TO WS-NUM-SMALL
030000     ELSE
030100         MOVE WS-REMAINING-VOLUME TO WS-CEIL-DIVIDEND
030200         MOVE 12                  TO WS-CEIL-DIVISOR
030300         PERFORM 0310-CEILING-DIVIDE
030400         MOVE WS-CEIL-QUOTIENT TO WS-NUM-SMALL.
030500     COMPUTE WS-TRIAL-COST ROUNDED =
030600         (WS-NUM-LARGE * 129.70) + (WS-NUM-SMALL * 107.91).
030700     IF WS-TRIAL-COST < WS-BEST-COST
030800         MOVE WS-TRIAL-COST TO WS-BEST-COST.
030900*
031000*----------------------------------------------------------------
031100* BUSINESS RULE - HANDLING COST, STANDARD RATE CARD.
031200*----------------------------------------------------------------
031300 0400-COMPUTE-HANDLING-COST.
031400     COMPUTE WS-TOTAL-FLOORS = QR-SOURCE-FLOORS + QR-DEST-FLOORS.
031500     IF WS-TOTAL-FLOORS = ZERO AND WS-TOTAL-ITEMS NOT > 9
031600         MOVE ZERO TO WS-HANDLING-COST
031700         GO TO 0400-EXIT.
031800     COMPUTE WS-HANDLING-MINUTES ROUNDED =
031900         WS-TOTAL-STAIR-SECONDS / 60.
032000     PERFORM 0410-LOOK-UP-STANDARD-RATE.
032100     IF WS-TOTAL-FLOORS > ZERO
032200         MOVE WS-TOTAL-FLOORS TO WS-EFFECTIVE-FLOORS
032300     ELSE
032400         MOVE 1 TO WS-EFFECTIVE-FLOORS.
032500     COMPUTE WS-HANDLING-COST ROUNDED =
032600         WS-HANDLING-RATE * WS-HANDLING-MINUTES * WS-EFFECTIVE-FLOORS.
032700 0400-EXIT.
032800     EXIT.
032900*
032910*----------------------------------------------------------------
032920* 0410-LOOK-UP-STANDARD-RATE - STANDARD HANDLING-COST BRACKET
032930* TABLE, KEYED ON TOTAL ITEM COUNT.  THE TABLE ITSELF IS AN
032940* IF/ELSE LADDER RATHER THAN AN OCCURS TABLE BECAUSE THE RATE
032950* CARD HAS ALWAYS BEEN PUBLISHED THIS WAY AND THE LADDER READS
032960* THE SAME AS THE PRINTED CARD.  ABOVE 25 ITEMS THE RATE CLIMBS
032970* A DOLLAR FOR EVERY FIVE ADDITIONAL ITEMS, CEILING-DIVIDED.
032980*----------------------------------------------------------------
033000 0410-LOOK-UP-STANDARD-RATE.
033100     IF WS-TOTAL-ITEMS NOT > 5
033200         MOVE 2.50 TO WS-HANDLING-RATE
033300     ELSE IF WS-TOTAL-ITEMS NOT > 10
033400         MOVE 3.50 TO WS-HANDLING-RATE
033500     ELSE IF WS-TOTAL-ITEMS NOT > 15
033600         MOVE 4.50 TO WS-HANDLING-RATE
033700     ELSE IF WS-TOTAL-ITEMS NOT > 20
033800         MOVE 6.00 TO WS-HANDLING-RATE
033900     ELSE IF WS-TOTAL-ITEMS NOT > 25
034000         MOVE 7.00 TO WS-HANDLING-RATE
034100     ELSE
034200         COMPUTE WS-CEIL-DIVIDEND = WS-TOTAL-ITEMS - 25
034300         MOVE 5 TO WS-CEIL-DIVISOR
034400         PERFORM 0310-CEILING-DIVIDE
034500         COMPUTE WS-HANDLING-RATE ROUNDED = 7.00 + WS-CEIL-QUOTIENT.
034600*
034700*----------------------------------------------------------------
034800* BUSINESS RULE - DISTANCE SURCHARGE, THRESHOLD IS STRICTLY
034900* GREATER THAN 20 KM.
035000*----------------------------------------------------------------
035100 0450-COMPUTE-DISTANCE-SURCHARGE.
035200     IF QR-DISTANCE-KM > 20
035300         COMPUTE WS-DISTANCE-SURCHARGE ROUNDED =
035400             2.60 * QR-DISTANCE-KM
035500     ELSE
035600         MOVE ZERO TO WS-DISTANCE-SURCHARGE.
035700*
035800*----------------------------------------------------------------
035900* BUSINESS RULE - COMMISSION SPLIT.  STANDARD QUOTES ARE NOT
036000* DISCOUNTED, SO THE PRE-COMMISSION-COST-AFTER-DISCOUNT FIELD ON
036100* THE OUTPUT RECORD JUST CARRIES THE UNDISCOUNTED FIGURE FORWARD.
036200*----------------------------------------------------------------
036300 0500-COMPUTE-COMMISSION-SPLIT.
036400     COMPUTE WS-PRE-COMMISSION-COST ROUNDED =
036500         WS-BASE-PRICE + WS-HANDLING-COST + WS-DISTANCE-SURCHARGE.
036550*    WS-COMMISSION-RATE WAS LOADED FROM ADMIN-CONFIG-FILE IN 0110
036560*    AND DOES NOT CHANGE FOR THE LIFE OF THE RUN-UNIT.
036600     COMPUTE WS-POST-COMMISSION-COST ROUNDED =
036700         WS-PRE-COMMISSION-COST * (1 - WS-COMMISSION-RATE).
036800*
036900*----------------------------------------------------------------
037000* ESTIMATED-TOTAL-MINUTES = CARRIER TRAVEL TIME PLUS CEILING OF
037100* THE TOTAL CARRY/STAIR TIME (SECONDS) OVER SIXTY, PLUS A FIFTEEN
037200* MINUTE RISK MARGIN FOR DOCK DELAYS.
037300*----------------------------------------------------------------
037400 0520-COMPUTE-ESTIMATED-MINUTES.
037500     MOVE WS-TOTAL-STAIR-SECONDS TO WS-CEIL-DIVIDEND.
037600     MOVE 60                     TO WS-CEIL-DIVISOR.
037700     PERFORM 0310-CEILING-DIVIDE.
037800     COMPUTE WS-ESTIMATED-TOTAL-MINUTES =
037900         QR-TRAVEL-MINUTES + WS-CEIL-QUOTIENT + 15.
038000*
038010*----------------------------------------------------------------
038020* 0550-GENERATE-REFERENCE BUILDS THE QT-REF FIELD - A LITERAL
038030* 'TIC' PREFIX PLUS A TEN-DIGIT SEQUENCE NUMBER THAT RESETS TO
038040* ONE EVERY RUN-UNIT.  THIS IS NOT A CROSS-RUN CONTROL NUMBER -
038050* SEE THE 11/03/03 CHANGE-LOG NOTE ABOVE, NO CARRYOVER FILE IS
038060* MAINTAINED FOR IT.
038070*----------------------------------------------------------------
038100 0550-GENERATE-REFERENCE.
038200     ADD 1 TO WS-REF-SEQUENCE.
038300     MOVE WS-REF-SEQUENCE TO WS-REF-BUILD-SEQUENCE.
038400*
038410*----------------------------------------------------------------
038420* 0600-WRITE-QUOTE-RESULT MOVES EVERY PRICED FIGURE TO THE OUTPUT
038430* RECORD AND WRITES IT.  QT-PRE-COMM-COST-DISC CARRIES THE SAME
038440* VALUE AS QT-PRE-COMMISSION-COST ON A STANDARD QUOTE - THERE IS
038450* NO PROMOTIONAL DISCOUNT ON A FRESH MOVE, ONLY ON A LAST-MINUTE
038460* ADD-ON LEG (SEE RATELM).  THE FIELD IS CARRIED HERE SO THE
038470* QUOTE-RESULT-FILE LAYOUT IS IDENTICAL FOR BOTH PROGRAMS.
038480*----------------------------------------------------------------
038500 0600-WRITE-QUOTE-RESULT.
038600     MOVE WS-REF-BUILD              TO QT-REF.
038700     MOVE WS-TOTAL-VOLUME           TO QT-TOTAL-VOLUME.
038800     MOVE WS-BASE-PRICE             TO QT-BASE-PRICE.
038900     MOVE WS-HANDLING-COST          TO QT-HANDLING-COST.
039000     MOVE WS-DISTANCE-SURCHARGE     TO QT-DISTANCE-SURCHARGE.
039100     MOVE WS-PRE-COMMISSION-COST    TO QT-PRE-COMMISSION-COST.
039200     MOVE WS-PRE-COMMISSION-COST    TO QT-PRE-COMM-COST-DISC.
039300     MOVE WS-POST-COMMISSION-COST   TO QT-POST-COMMISSION-COST.
039400     MOVE WS-ESTIMATED-TOTAL-MINUTES TO QT-ESTIMATED-TOTAL-MIN.
039500     SET QT-STATUS-PENDING TO TRUE.
039600     WRITE QT-QUOTE-RESULT-RECORD.
039700     IF NOT WS-RESULT-OK
039800         DISPLAY 'RATESTD - WRITE FAILED ON QUOTE-RESULT-FILE, '
039900             'STATUS ' WS-RESULT-STATUS.
